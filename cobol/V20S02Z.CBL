000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA:    V20S02Z                                         *         
000400*                                                                *        
000500*  APLICACION:  CARTERA DE INVERSIONES. FACTORIA.               *         
000600*                                                                *        
000700*  DESCRIPCION: SUBPROGRAMA DE CALCULO - RECIBE UNA TRANSACCION *         
000800*               DE INVERSION (COMPRA/VENTA/DIVIDENDO) YA         *        
000900*               CLASIFICADA Y CALCULA SU MONTO EN EUROS:         *        
001000*               UNIDADES POR PRECIO, CONVERSION DE MONEDA SI     *        
001100*               APLICA, MAS COMISIONES.  LLAMADO POR V20C01Z     *        
001200*               (IMPORTACION CSV) POR CADA RENGLON VALIDO Y      *        
001300*               POR CUALQUIER OTRO PROGRAMA QUE REGISTRE UNA     *        
001400*               TRANSACCION DE FORMA MANUAL.                     *        
001500*                                                                *        
001600*  NOTA:        SI LA MONEDA NO ES EUR Y NO VIENE TASA DE        *        
001700*               CAMBIO, EL MONTO BRUTO QUEDA SIN CONVERTIR       *        
001800*               (SE ASUME YA EN EUR).  ESTO ES UN HUECO DE       *        
001900*               CALIDAD DE DATOS HEREDADO DEL SISTEMA FUENTE,    *        
002000*               NO UNA REGLA DE NEGOCIO - NO CORREGIRLO AQUI     *        
002100*               SIN CONSULTAR A CARTERA.                         *        
002200*                                                                *        
002300******************************************************************        
002400*         L O G   D E   M O D I F I C A C I O N E S              *        
002500******************************************************************        
002600*  AUTOR             FECHA        REF        DESCRIPCION         *        
002700*  ----------------  -----------  ---------  ------------------- *        
002800*  M.SALAZAR PEREZ    30/05/1990  CI-0091    CREACION INICIAL,   *        
002900*                                             SOLO COMPRA/VENTA  *        
003000*                                             EN EUR             *        
003100*  M.SALAZAR PEREZ    18/11/1990  CI-0102    SE AGREGA CONVERSION*        
003200*                                             POR TASA DE CAMBIO *        
003300*  A.NIETO CORREA     23/07/1994  CI-0166    SE AGREGA COMISION  *        
003400*                                             SIEMPRE EN EUR     *        
003500*  A.NIETO CORREA     04/04/1996  CI-0181    SE QUITA EL ROUNDED *        
003600*                                             DEL CALCULO BRUTO -*        
003700*                                             AUDITORIA PIDIO QUE*        
003800*                                             TRUNQUE COMO EL    *        
003900*                                             SISTEMA FUENTE     *        
004000*  J.ARIAS BUSTOS     11/02/1999  CI-0204    AJUSTE Y2K SOBRE    *        
004100*                                             WS-FECHA-PROCESO   *        
004200*  J.ARIAS BUSTOS     02/08/2001  CI-0247    SE AGREGA CONTADOR  *        
004300*                                             DE LLAMADAS PARA   *        
004400*                                             BITACORA DE CIERRE *        
004500*  P.MEJIA RENGIFO    18/06/2003  CI-0263    SE AGREGA FILLER DE *        
004600*                                             RELLENO A LAS AREAS*        
004700*                                             DE CONSTANTES      *        
004800******************************************************************        
004900 IDENTIFICATION DIVISION.                                                 
005000*                                                                         
005100 PROGRAM-ID.   V20S02Z.                                                   
005200 AUTHOR.       M. SALAZAR PEREZ.                                          
005300 INSTALLATION. FACTORIA - CARTERA DE INVERSIONES.                         
005400 DATE-WRITTEN. 30/05/1990.                                                
005500 DATE-COMPILED.                                                           
005600 SECURITY.     USO INTERNO - FACTORIA.                                    
005700******************************************************************        
005800*        E N V I R O N M E N T   D I V I S I O N                 *        
005900******************************************************************        
006000 ENVIRONMENT DIVISION.                                                    
006100*                                                                         
006200 CONFIGURATION SECTION.                                                   
006300*                                                                         
006400 SOURCE-COMPUTER. USL-486.                                                
006500 OBJECT-COMPUTER. USL-486.                                                
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM.                                                  
006800*                                                                         
006900 INPUT-OUTPUT SECTION.                                                    
007000******************************************************************        
007100*        D A T A   D I V I S I O N                               *        
007200******************************************************************        
007300 DATA DIVISION.                                                           
007400*                                                                         
007500 WORKING-STORAGE SECTION.                                                 
007600******************************************************************        
007700*                    AREA DE CONSTANTES                          *        
007800******************************************************************        
007900 01  CT-CONSTANTES.                                                       
008000     05  CT-PROGRAMA                 PIC X(08)   VALUE 'V20S02Z'.         
008100     05  CT-EUR                      PIC X(03)   VALUE 'EUR'.             
008200     05  FILLER                      PIC X(10).                           
008300******************************************************************        
008400*                 AREA DE VARIABLES AUXILIARES                   *        
008500******************************************************************        
008600 01  WS-VARIABLES-AUXILIARES.                                             
008700     05  WS-VECES-LLAMADO            PIC S9(09)  COMP VALUE ZERO.  CI-0247
008800     05  WS-FECHA-PROCESO            PIC X(08)   VALUE SPACES.            
008900     05  WS-FECHA-PROCESO-R REDEFINES                                     
009000         WS-FECHA-PROCESO.                                                
009100         10  WS-FEC-AAAA             PIC 9(04).                           
009200         10  WS-FEC-MM               PIC 9(02).                           
009300         10  WS-FEC-DD               PIC 9(02).                           
009400     05  WS-TRAZA-MONTO              PIC S9(11)V9(02) VALUE ZERO.         
009500     05  WS-TRAZA-MONTO-R REDEFINES                                       
009600         WS-TRAZA-MONTO              PIC X(13).                           
009700     05  WS-TRAZA-BRUTO              PIC S9(11)V9(02) VALUE ZERO.         
009800     05  WS-TRAZA-BRUTO-R REDEFINES                                       
009900         WS-TRAZA-BRUTO              PIC X(13).                           
010000     05  FILLER                      PIC X(10).                           
010100******************************************************************        
010200*                    COPYS UTILIZADAS                            *        
010300******************************************************************        
010400 LINKAGE SECTION.                                                         
010500*                                                                         
010600*    AREA DE ENLACE - MISMO COPY QUE USA V20C01Z PARA LLAMAR     *        
010700     COPY V20WC06.                                                        
010800******************************************************************        
010900*           P R O C E D U R E   D I V I S I O N                  *        
011000******************************************************************        
011100 PROCEDURE DIVISION USING AMT-CALC-AREA.                                  
011200*                                                                         
011300 MAINLINE.                                                                
011400*                                                                         
011500     PERFORM 1000-INICIO                                                  
011600        THRU 1000-INICIO-EXIT                                             
011700*                                                                         
011800     PERFORM 2000-CALCULAR-MONTO                                          
011900        THRU 2000-CALCULAR-MONTO-EXIT                                     
012000*                                                                         
012100     PERFORM 3000-FIN                                                     
012200        THRU 3000-FIN-EXIT                                                
012300*                                                                         
012400     GOBACK.                                                              
012500******************************************************************        
012600*                        1000-INICIO                             *        
012700*   - CONTAR LA LLAMADA Y LIMPIAR LOS CAMPOS DE SALIDA           *        
012800******************************************************************        
012900 1000-INICIO.                                                             
013000*                                                                         
013100     ADD 1                           TO WS-VECES-LLAMADO                  
013200     MOVE ZEROS                      TO AMT-MONTO-BRUTO                   
013300                                         AMT-MONTO-EUR                    
013400*                                                                         
013500     .                                                                    
013600 1000-INICIO-EXIT.                                                        
013700     EXIT.                                                                
013800******************************************************************        
013900*                     2000-CALCULAR-MONTO                        *        
014000*   CALCULO DEL MONTO EN EUROS DE LA TRANSACCION                 *        
014100*   PASO 1: BRUTO = UNIDADES * PRECIO POR UNIDAD                 *        
014200*   PASO 2: SI LA MONEDA NO ES EUR Y HAY TASA, CONVERTIR A EUR   *        
014300*   PASO 3: MONTO-EUR = BRUTO + COMISIONES (COMISIONES YA EN EUR)*        
014400*   NO SE USA ROUNDED (VER CI-0181) - EL TRUNCADO DEL COMPUTE    *        
014500*   REPRODUCE EL COMPORTAMIENTO DEL SISTEMA FUENTE               *        
014600******************************************************************        
014700 2000-CALCULAR-MONTO.                                                     
014800*                                                                         
014900     COMPUTE AMT-MONTO-BRUTO =                                            
015000             AMT-UNIDADES * AMT-PRECIO-UNIDAD                             
015100*                                                                         
015200     IF  AMT-MONEDA NOT = CT-EUR                                          
015300     AND AMT-TASA-PRESENTE                                                
015400         COMPUTE AMT-MONTO-BRUTO =                                        
015500                 AMT-MONTO-BRUTO * AMT-TASA-CAMBIO                        
015600     END-IF                                                               
015700*                                                                         
015800     IF  AMT-COMISION-PRESENTE                                            
015900         COMPUTE AMT-MONTO-EUR =                                          
016000                 AMT-MONTO-BRUTO + AMT-COMISIONES                         
016100     ELSE                                                                 
016200         MOVE AMT-MONTO-BRUTO         TO AMT-MONTO-EUR                    
016300     END-IF                                                               
016400*                                                                         
016500     .                                                                    
016600 2000-CALCULAR-MONTO-EXIT.                                                
016700     EXIT.                                                                
016800******************************************************************        
016900*                          3000-FIN                              *        
017000*   - DEJAR TRAZA DEL ULTIMO MONTO CALCULADO PARA BITACORA       *        
017100******************************************************************        
017200 3000-FIN.                                                                
017300*                                                                         
017400     MOVE AMT-MONTO-EUR               TO WS-TRAZA-MONTO                   
017500     MOVE AMT-MONTO-BRUTO             TO WS-TRAZA-BRUTO                   
017600*                                                                         
017700     .                                                                    
017800 3000-FIN-EXIT.                                                           
017900     EXIT.                                                                
