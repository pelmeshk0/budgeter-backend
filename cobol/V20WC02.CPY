000100******************************************************************        
000200*                                                                *        
000300*  COPY   :  V20WC02                                            *         
000400*  APLICACION:  CARTERA DE INVERSIONES                          *         
000500*  DESCRIPCION: REGISTRO DEL ARCHIVO TXN-OUT - UNA TRANSACCION  *         
000600*               DE INVERSION YA VALIDADA Y CON SU MONTO EN EUR  *         
000700*               CALCULADO (V20S02Z).  ESCRITO POR V20C01Z,      *         
000800*               ORDENADO POR TICKER Y LEIDO POR V20C03Z PARA    *         
000900*               EL CONTROL BREAK DE POSICION.                   *         
001000******************************************************************        
001100*    AUTOR            FECHA        DESCRIPCION                  *         
001200*    ---------------  -----------  -----------------------------*         
001300*    R.TORRES OSPINA   14/03/1987  CREACION INICIAL - CI-0007   *         
001400*    A.NIETO CORREA    23/07/1994  SE AGREGA TXN-GAIN-LOSS PARA *         
001500*                                  VENTAS - CI-0166              *        
001600*    J.ARIAS BUSTOS    11/02/1999  AJUSTE Y2K - CI-0204          *        
001700******************************************************************        
001800 01  TX-TXN-OUT-RECORD.                                                   
001900*                                                                *        
002000*    LLAVE DE CONTROL BREAK (TICKER) VA DE PRIMERA PARA EL SORT *         
002100     05  TX-TICKER                   PIC X(10).                           
002200     05  TX-NOMBRE-ACTIVO            PIC X(50).                           
002300     05  TX-ISIN                     PIC X(12).                           
002400*                                                                *        
002500*    DATOS DE LA TRANSACCION Y DE SU MONTO YA CALCULADO         *         
002600     05  TX-TRANSACTION-AMOUNT.                                           
002700         10  TX-TIPO-TXN             PIC X(08).                           
002800         10  TX-UNIDADES             PIC S9(09)V9(08).                    
002900         10  TX-PRECIO-UNIDAD        PIC S9(09)V9(08).                    
003000         10  TX-COMISIONES           PIC S9(09)V9(02).                    
003100         10  TX-MONTO                PIC S9(11)V9(02).                    
003200         10  TX-GANANCIA-PERDIDA     PIC S9(11)V9(02).                    
003300*                                                                *        
003400     05  FILLER                      PIC X(15).                           
