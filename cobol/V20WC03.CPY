000100******************************************************************        
000200*                                                                *        
000300*  COPY   :  V20WC03                                            *         
000400*  APLICACION:  CARTERA DE INVERSIONES                          *         
000500*  DESCRIPCION: REGISTRO DEL ARCHIVO POSITION-OUT - LA POSICION *         
000600*               VIGENTE DE UN ACTIVO (TICKER), ACTUALIZADA POR  *         
000700*               V20C03Z EN CADA CIERRE DE CONTROL BREAK.        *         
000800******************************************************************        
000900*    AUTOR            FECHA        DESCRIPCION                  *         
001000*    ---------------  -----------  -----------------------------*         
001100*    R.TORRES OSPINA   14/03/1987  CREACION INICIAL - CI-0007   *         
001200*    M.SALAZAR PEREZ   30/05/1990  SE AGREGA POS-COST-BASIS -   *         
001300*                                  PROMEDIO PONDERADO - CI-0091  *        
001400*    A.NIETO CORREA    23/07/1994  SE AGREGA POS-REALIZED-GL -  *         
001500*                                  ACUMULADO POR VENTAS - CI-0166*        
001600*    J.ARIAS BUSTOS    11/02/1999  AJUSTE Y2K - CI-0204          *        
001700******************************************************************        
001800 01  POS-POSITION-RECORD.                                                 
001900*                                                                *        
002000*    LLAVE - TICKER DEL ACTIVO                                  *         
002100     05  POS-TICKER                  PIC X(10).                           
002200*                                                                *        
002300*    UNIDADES VIGENTES Y COSTO ACUMULADO                        *         
002400     05  POS-TOTAL-UNIDADES          PIC S9(09)V9(08).                    
002500     05  POS-COSTO-TOTAL             PIC S9(11)V9(02).                    
002600*                                                                *        
002700*    BASE DE COSTO = COSTO-TOTAL / TOTAL-UNIDADES (REGLA 1)     *         
002800     05  POS-BASE-COSTO              PIC S9(09)V9(08).                    
002900*                                                                *        
003000*    ULTIMO PRECIO APLICADO (COMPRA O VENTA)                    *         
003100     05  POS-ULTIMO-PRECIO           PIC S9(09)V9(08).                    
003200*                                                                *        
003300*    GANANCIA / PERDIDA REALIZADA ACUMULADA (SOLO VENTAS)       *         
003400     05  POS-GANANCIA-PERDIDA        PIC S9(11)V9(02).                    
003500*                                                                *        
003600     05  POS-MONEDA                  PIC X(03).                           
003700*                                                                *        
003800     05  FILLER                      PIC X(20).                           
