000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA:    V20C01Z                                         *         
000400*                                                                *        
000500*  APLICACION:  CARTERA DE INVERSIONES. FACTORIA.               *         
000600*                                                                *        
000700*  DESCRIPCION: LEE EL EXPORT PLANO DE TRADING212 (CSV-IN),     *         
000800*               RENGLON POR RENGLON; PARTE LAS COLUMNAS, LAS    *         
000900*               DEFECTEA Y VALIDA, CLASIFICA LA ACCION EN       *         
001000*               COMPRA/VENTA/DIVIDENDO, LLAMA A V20S02Z PARA    *         
001100*               EL MONTO EN EUROS Y ESCRIBE UN REGISTRO         *         
001200*               TXN-OUT POR RENGLON IMPORTADO.  AL FINAL        *         
001300*               ESCRIBE EL RESUMEN DE LA CORRIDA (IMPORT-       *         
001400*               SUMMARY).  V20C03Z CONSUME TXN-OUT.             *         
001500*                                                                *        
001600******************************************************************        
001700*         L O G   D E   M O D I F I C A C I O N E S              *        
001800******************************************************************        
001900*  AUTOR             FECHA        REF        DESCRIPCION         *        
002000*  ----------------  -----------  ---------  ------------------- *        
002100*  R.TORRES OSPINA    14/03/1987  CI-0007    CREACION INICIAL,   *        
002200*                                             SOLO COMPRA/VENTA  *        
002300*  R.TORRES OSPINA    02/10/1987  CI-0014    SE AGREGA CONTEO DE *        
002400*                                             RENGLONES OMITIDOS *        
002500*                                             POR COLUMNAS       *        
002600*  M.SALAZAR PEREZ    30/05/1990  CI-0091    SE LLAMA A V20S02Z  *        
002700*                                             EN VEZ DE CALCULAR *        
002800*                                             EL MONTO AQUI      *        
002900*  M.SALAZAR PEREZ    02/09/1991  CI-0118    SE DISTINGUE VALOR  *        
003000*                                             AUSENTE DE CERO EN *        
003100*                                             TASA Y COMISIONES  *        
003200*  A.NIETO CORREA     23/07/1994  CI-0166    SE CLASIFICA        *        
003300*                                             DIVIDENDO          *        
003400*  J.ARIAS BUSTOS     11/02/1999  CI-0204    AJUSTE Y2K SOBRE    *        
003500*                                             RES-FECHA-CORRIDA  *        
003600*  J.ARIAS BUSTOS     02/08/2001  CI-0247    SE AGREGA CONTEO    *        
003700*                                             DE RENGLONES LEIDOS*        
003800*                                             SIN IMPORTAR PARA  *        
003900*                                             LA BITACORA        *        
004000*  P.MEJIA RENGIFO    18/06/2003  CI-0263    SE QUITAN FUNCTION  *        
004100*                                             TRIM/UPPER-CASE/   *        
004200*                                             LOWER-CASE - EL    *        
004300*                                             COMPILADOR NUEVO   *        
004400*                                             NO LAS TRAE.  SE   *        
004500*                                             CAMBIA POR INSPECT *        
004600*                                             Y REFERENCIA A     *        
004700*                                             SUBCADENA          *        
004800*  P.MEJIA RENGIFO    18/06/2003  CI-0263    SE SACA EL PERFORM  *        
004900*                                             VARYING EN LINEA DE*        
005000*                                             4120 Y 4310 A UN   *        
005100*                                             PARRAFO APARTE     *        
005200*  P.MEJIA RENGIFO    02/09/2003  CI-0270    LOS PUNTEROS DEL   *         
005300*                                             PARTIDOR CSV PASAN *        
005400*                                             A NIVEL 77, FUERA  *        
005500*                                             DEL GRUPO DE       *        
005600*                                             VARIABLES          *        
005700*                                             AUXILIARES         *        
005800*  P.MEJIA RENGIFO    05/09/2003  CI-0271    RETENCION Y        *         
005900*                                             COMISION-CAMBIO SE *        
006000*                                             LIMPIAN IGUAL QUE  *        
006100*                                             LOS DEMAS CAMPOS   *        
006200*                                             CRUDOS - EL PUNTO  *        
006300*                                             DECIMAL LOS DEJABA *        
006400*                                             NO NUMERICOS Y SE  *        
006500*                                             PERDIA LA COMISION *        
006600*  P.MEJIA RENGIFO    05/09/2003  CI-0272    SE CORRIGE 4300 -   *        
006700*                                             FALTABA EL MOVE DE *        
006800*                                             UNIDADES-CRUDO A   *        
006900*                                             WS-CAMPO-CRUDO     *        
007000*                                             ANTES DE LIMPIAR;  *        
007100*                                             EL CAMPO QUEDABA   *        
007200*                                             CON BASURA Y NINGUN*        
007300*                                             RENGLON VALIDABA   *        
007400******************************************************************        
007500 IDENTIFICATION DIVISION.                                                 
007600*                                                                         
007700 PROGRAM-ID.   V20C01Z.                                                   
007800 AUTHOR.       R. TORRES OSPINA.                                          
007900 INSTALLATION. FACTORIA - CARTERA DE INVERSIONES.                         
008000 DATE-WRITTEN. 14/03/1987.                                                
008100 DATE-COMPILED.                                                           
008200 SECURITY.     USO INTERNO - FACTORIA.                                    
008300******************************************************************        
008400*        E N V I R O N M E N T   D I V I S I O N                 *        
008500******************************************************************        
008600 ENVIRONMENT DIVISION.                                                    
008700*                                                                         
008800 CONFIGURATION SECTION.                                                   
008900*                                                                         
009000 SOURCE-COMPUTER. USL-486.                                                
009100 OBJECT-COMPUTER. USL-486.                                                
009200 SPECIAL-NAMES.                                                           
009300     C01 IS TOP-OF-FORM.                                                  
009400*                                                                         
009500 INPUT-OUTPUT SECTION.                                                    
009600 FILE-CONTROL.                                                            
009700*                                                                         
009800     SELECT CSV-IN-FILE                                                   
009900         ASSIGN TO CSVIN                                                  
010000         ORGANIZATION IS LINE SEQUENTIAL                                  
010100         FILE STATUS IS WS-FS-CSV-IN.                                     
010200*                                                                         
010300     SELECT TXN-OUT-FILE                                                  
010400         ASSIGN TO TXNOUT                                                 
010500         ORGANIZATION IS SEQUENTIAL                                       
010600         FILE STATUS IS WS-FS-TXN-OUT.                                    
010700*                                                                         
010800     SELECT IMPORT-SUMMARY-FILE                                           
010900         ASSIGN TO IMPSUM                                                 
011000         ORGANIZATION IS SEQUENTIAL                                       
011100         FILE STATUS IS WS-FS-IMP-SUM.                                    
011200******************************************************************        
011300*        D A T A   D I V I S I O N                               *        
011400******************************************************************        
011500 DATA DIVISION.                                                           
011600*                                                                         
011700 FILE SECTION.                                                            
011800*                                                                         
011900 FD  CSV-IN-FILE                                                          
012000     RECORD IS VARYING IN SIZE                                            
012100     LABEL RECORDS ARE STANDARD.                                          
012200 01  CSV-IN-RECORD                   PIC X(256).                          
012300*                                                                         
012400 FD  TXN-OUT-FILE                                                         
012500     LABEL RECORDS ARE STANDARD.                                          
012600     COPY V20WC02.                                                        
012700*                                                                         
012800 FD  IMPORT-SUMMARY-FILE                                                  
012900     LABEL RECORDS ARE STANDARD.                                          
013000     COPY V20WC04.                                                        
013100*                                                                         
013200 WORKING-STORAGE SECTION.                                                 
013300******************************************************************        
013400*                    AREA DE CONSTANTES                          *        
013500******************************************************************        
013600 01  CT-CONSTANTES.                                                       
013700     05  CT-PROGRAMA                 PIC X(08)   VALUE 'V20C01Z'.         
013800     05  CT-V20S02Z                  PIC X(08)   VALUE 'V20S02Z'.         
013900     05  CT-EUR                      PIC X(03)   VALUE 'EUR'.             
014000     05  CT-USD                      PIC X(03)   VALUE 'USD'.             
014100     05  CT-COMPRA                   PIC X(08)   VALUE 'BUY'.             
014200     05  CT-VENTA                    PIC X(08)   VALUE 'SELL'.            
014300     05  CT-DIVIDENDO                PIC X(08)   VALUE 'DIVIDEND'.        
014400     05  CT-MIN-COLUMNAS             PIC 9(02)   VALUE 18.                
014500     05  CT-NULL-LITERAL             PIC X(04)   VALUE 'NULL'.            
014600     05  CT-NULL-MINUSCULA           PIC X(04)   VALUE 'null'.     CI-0263
014700     05  FILLER                      PIC X(10).                           
014800******************************************************************        
014900*                    AREA DE MENSAJES                            *        
015000******************************************************************        
015100 01  ME-MENSAJES.                                                         
015200     05  ME-INICIO-CORRIDA           PIC X(40)   VALUE                    
015300         'V20C01Z - INICIA IMPORTACION TRADING212'.                       
015400     05  ME-FIN-CORRIDA              PIC X(40)   VALUE                    
015500         'V20C01Z - TERMINA IMPORTACION TRADING212'.                      
015600     05  FILLER                      PIC X(10).                           
015700******************************************************************        
015800*         CONTADORES/PUNTEROS DE TRABAJO DEL PARTIDOR CSV        *        
015900*         (NIVEL 77 - NO VAN DENTRO DE NINGUN GRUPO)             *        
016000******************************************************************        
016100 77  WS-CONTADOR-COLUMNAS            PIC S9(04)  COMP VALUE ZERO.  CI-0270
016200 77  WS-PUNTERO                      PIC S9(04)  COMP VALUE ZERO.  CI-0270
016300 77  WS-INDICE-COLUMNA               PIC S9(04)  COMP VALUE ZERO.  CI-0270
016400******************************************************************        
016500*                 AREA DE VARIABLES AUXILIARES                   *        
016600******************************************************************        
016700 01  WS-VARIABLES-AUXILIARES.                                             
016800     05  WS-FS-CSV-IN                PIC X(02)   VALUE SPACES.            
016900     05  WS-FS-TXN-OUT               PIC X(02)   VALUE SPACES.            
017000     05  WS-FS-IMP-SUM               PIC X(02)   VALUE SPACES.            
017100*                                                                         
017200     05  WS-FECHA-CORRIDA            PIC X(08)   VALUE SPACES.            
017300     05  WS-FECHA-CORRIDA-R REDEFINES                                     
017400         WS-FECHA-CORRIDA.                                                
017500         10  WS-FEC-AAAA             PIC 9(04).                           
017600         10  WS-FEC-MM               PIC 9(02).                           
017700         10  WS-FEC-DD               PIC 9(02).                           
017800*                                                                         
017900     05  WS-RENGLONES-LEIDOS         PIC S9(07)  COMP VALUE ZERO.         
018000     05  WS-RENGLONES-IMPORTADOS     PIC S9(07)  COMP VALUE ZERO.         
018100     05  WS-OMITIDOS-COLUMNAS        PIC S9(07)  COMP VALUE ZERO.         
018200     05  WS-OMITIDOS-VALIDACION      PIC S9(07)  COMP VALUE ZERO.  CI-0247
018300*                                                                         
018400     05  WS-LARGO-CAMPO              PIC S9(04)  COMP VALUE ZERO.         
018500     05  WS-BLANCOS-IZQUIERDA        PIC S9(04)  COMP VALUE ZERO.  CI-0263
018600*                                                                         
018700     05  WS-CAMPO-CRUDO              PIC X(60)   VALUE SPACES.            
018800     05  WS-CAMPO-CRUDO-R REDEFINES                                       
018900         WS-CAMPO-CRUDO.                                                  
019000         10  WS-CAMPO-BYTE           PIC X(01) OCCURS 60.                 
019100*                                                                         
019200     05  WS-ACCION-MINUSCULA         PIC X(20)   VALUE SPACES.            
019300     05  FILLER                      PIC X(10).                           
019400*                                                                         
019500 01  SW-SWITCHES.                                                         
019600     05  SW-FIN-CSV                  PIC X(01)   VALUE 'N'.               
019700         88  FIN-CSV                             VALUE 'S'.               
019800         88  NO-FIN-CSV                          VALUE 'N'.               
019900     05  SW-ES-PRIMER-RENGLON        PIC X(01)   VALUE 'S'.               
020000         88  ES-ENCABEZADO                       VALUE 'S'.               
020100         88  NO-ES-ENCABEZADO                    VALUE 'N'.               
020200     05  FILLER                      PIC X(08).                           
020300******************************************************************        
020400*                    COPYS UTILIZADAS                            *        
020500******************************************************************        
020600*    AREA CSV YA PARTIDA (TXI-TRANSACTION-IN Y SUS SWITCHES)     *        
020700     COPY V20WC01.                                                        
020800*                                                                         
020900*    AREA DE ENLACE HACIA EL SUBPROGRAMA DE CALCULO (V20S02Z)    *        
021000     COPY V20WC06.                                                        
021100******************************************************************        
021200*           P R O C E D U R E   D I V I S I O N                  *        
021300******************************************************************        
021400 PROCEDURE DIVISION.                                                      
021500*                                                                         
021600 MAINLINE.                                                                
021700*                                                                         
021800     PERFORM 1000-INICIO                                                  
021900        THRU 1000-INICIO-EXIT                                             
022000*                                                                         
022100     PERFORM 2000-LEER-Y-PROCESAR-CSV                                     
022200        THRU 2000-LEER-Y-PROCESAR-CSV-EXIT                                
022300        UNTIL FIN-CSV                                                     
022400*                                                                         
022500     PERFORM 6000-ESCRIBIR-RESUMEN                                        
022600        THRU 6000-ESCRIBIR-RESUMEN-EXIT                                   
022700*                                                                         
022800     PERFORM 9000-FIN                                                     
022900        THRU 9000-FIN-EXIT                                                
023000*                                                                         
023100     STOP RUN.                                                            
023200******************************************************************        
023300*                        1000-INICIO                             *        
023400*   - ABRIR ARCHIVOS, LIMPIAR CONTADORES, LEER PRIMER RENGLON    *        
023500******************************************************************        
023600 1000-INICIO.                                                             
023700*                                                                         
023800     DISPLAY ME-INICIO-CORRIDA                                            
023900*                                                                         
024000     ACCEPT WS-FECHA-CORRIDA         FROM DATE YYYYMMDD                   
024100*                                                                         
024200     OPEN INPUT  CSV-IN-FILE                                              
024300     OPEN OUTPUT TXN-OUT-FILE                                             
024400     OPEN OUTPUT IMPORT-SUMMARY-FILE                                      
024500*                                                                         
024600     IF  WS-FS-CSV-IN NOT = '00'                                          
024700         DISPLAY 'V20C01Z - NO ABRE CSV-IN, FS=' WS-FS-CSV-IN             
024800         MOVE 'S'                    TO SW-FIN-CSV                        
024900     END-IF                                                               
025000*                                                                         
025100     PERFORM 8000-LEER-CSV                                                
025200        THRU 8000-LEER-CSV-EXIT                                           
025300*                                                                         
025400     .                                                                    
025500 1000-INICIO-EXIT.                                                        
025600     EXIT.                                                                
025700******************************************************************        
025800*                  2000-LEER-Y-PROCESAR-CSV                      *        
025900*   OMITE EL ENCABEZADO (PRIMER RENGLON) DEL EXPORT             *         
026000******************************************************************        
026100 2000-LEER-Y-PROCESAR-CSV.                                                
026200*                                                                         
026300     IF  ES-ENCABEZADO                                                    
026400         SET NO-ES-ENCABEZADO        TO TRUE                              
026500     ELSE                                                                 
026600         PERFORM 3000-PARTIR-RENGLON                                      
026700            THRU 3000-PARTIR-RENGLON-EXIT                                 
026800         IF  TXI-FILA-ES-VALIDA                                           
026900             PERFORM 4000-VALIDAR-Y-CLASIFICAR                            
027000                THRU 4000-VALIDAR-Y-CLASIFICAR-EXIT                       
027100         END-IF                                                           
027200     END-IF                                                               
027300*                                                                         
027400     PERFORM 8000-LEER-CSV                                                
027500        THRU 8000-LEER-CSV-EXIT                                           
027600*                                                                         
027700     .                                                                    
027800 2000-LEER-Y-PROCESAR-CSV-EXIT.                                           
027900     EXIT.                                                                
028000******************************************************************        
028100*                    3000-PARTIR-RENGLON                         *        
028200*   PARTE EL RENGLON CSV POR COMAS.  SI TRAE                    *         
028300*   MENOS DE CT-MIN-COLUMNAS COLUMNAS, SE OMITE Y SE CUENTA      *        
028400*   COMO OMITIDO POR COLUMNAS (NO SE ABORTA LA CORRIDA).         *        
028500******************************************************************        
028600 3000-PARTIR-RENGLON.                                                     
028700*                                                                         
028800     MOVE CSV-IN-RECORD              TO TXI-LINEA-CRUDA                   
028900     MOVE SPACES                     TO TXI-ACCION TXI-TICKER             
029000                                        TXI-NOMBRE-ACTIVO TXI-ISIN        
029100     MOVE ZEROS                      TO WS-CONTADOR-COLUMNAS              
029200     SET TXI-FILA-ES-VALIDA           TO TRUE                             
029300*                                                                         
029400     PERFORM 3100-CONTAR-COLUMNAS                                         
029500        THRU 3100-CONTAR-COLUMNAS-EXIT                                    
029600*                                                                         
029700     IF  WS-CONTADOR-COLUMNAS < CT-MIN-COLUMNAS                           
029800         ADD 1                       TO WS-OMITIDOS-COLUMNAS              
029900         SET TXI-FILA-NO-ES-VALIDA    TO TRUE                             
030000     ELSE                                                                 
030100         PERFORM 3200-EXTRAER-COLUMNAS                                    
030200            THRU 3200-EXTRAER-COLUMNAS-EXIT                               
030300     END-IF                                                               
030400*                                                                         
030500     .                                                                    
030600 3000-PARTIR-RENGLON-EXIT.                                                
030700     EXIT.                                                                
030800******************************************************************        
030900*                   3100-CONTAR-COLUMNAS                         *        
031000*   CUENTA LAS COMAS DEL RENGLON PARA SABER CUANTAS COLUMNAS     *        
031100*   TRAE (COLUMNAS = COMAS + 1).                                 *        
031200******************************************************************        
031300 3100-CONTAR-COLUMNAS.                                                    
031400*                                                                         
031500     MOVE 1                          TO WS-CONTADOR-COLUMNAS              
031600     INSPECT TXI-LINEA-CRUDA                                              
031700         TALLYING WS-CONTADOR-COLUMNAS                                    
031800         FOR ALL ','                                                      
031900*                                                                         
032000     .                                                                    
032100 3100-CONTAR-COLUMNAS-EXIT.                                               
032200     EXIT.                                                                
032300******************************************************************        
032400*                  3200-EXTRAER-COLUMNAS                         *        
032500*   COLUMNAS TRADING212 QUE INTERESAN A ESTE LOTE (POSICION      *        
032600*   FIJA DENTRO DEL EXPORT): ACCION(1) TICKER(2) NOMBRE(3)       *        
032700*   ISIN(4) UNIDADES(5) PRECIO(6) TASA-CAMBIO(7) MONTO-BRUTO(8)  *        
032800*   MONEDA(9) RETENCION(10) COMISION-CAMBIO(11).                 *        
032900******************************************************************        
033000 3200-EXTRAER-COLUMNAS.                                                   
033100*                                                                         
033200     UNSTRING TXI-LINEA-CRUDA DELIMITED BY ','                            
033300         INTO TXI-ACCION TXI-TICKER TXI-NOMBRE-ACTIVO TXI-ISIN            
033400              TXI-UNIDADES-CRUDO TXI-PRECIO-CRUDO                         
033500              TXI-TASA-CAMBIO-CRUDO TXI-MONTO-BRUTO-CRUDO                 
033600              TXI-MONEDA TXI-RETENCION-CRUDO                              
033700              TXI-COMISION-CAMBIO-CRUDO                                   
033800     END-UNSTRING                                                         
033900*                                                                         
034000     PERFORM 3210-JUSTIFICAR-COLUMNAS                              CI-0263
034100        THRU 3210-JUSTIFICAR-COLUMNAS-EXIT                                
034200*                                                                         
034300     .                                                                    
034400 3200-EXTRAER-COLUMNAS-EXIT.                                              
034500     EXIT.                                                                
034600******************************************************************        
034700*                 3210-JUSTIFICAR-COLUMNAS                       *        
034800*   EL EXPORT A VECES DEJA UN BLANCO DESPUES DE LA COMA. SE      *        
034900*   RECORRE EL CONTEO DE BLANCOS A LA IZQUIERDA DE CADA COLUMNA  *        
035000*   DE TEXTO Y SE RECORRE POR REFERENCIA A SUBCADENA (SIN USAR   *        
035100*   FUNCION INTRINSECA - EL COMPILADOR DE ESTE LOTE NO LAS TRAE).*        
035200******************************************************************        
035300 3210-JUSTIFICAR-COLUMNAS.                                                
035400*                                                                         
035500     MOVE ZERO                       TO WS-BLANCOS-IZQUIERDA              
035600     INSPECT TXI-ACCION TALLYING WS-BLANCOS-IZQUIERDA                     
035700             FOR LEADING SPACE                                            
035800     IF  WS-BLANCOS-IZQUIERDA > ZERO                                      
035900     AND WS-BLANCOS-IZQUIERDA < 20                                        
036000         MOVE TXI-ACCION (WS-BLANCOS-IZQUIERDA + 1: )                     
036100                                     TO TXI-ACCION                        
036200     END-IF                                                               
036300*                                                                         
036400     MOVE ZERO                       TO WS-BLANCOS-IZQUIERDA              
036500     INSPECT TXI-TICKER TALLYING WS-BLANCOS-IZQUIERDA                     
036600             FOR LEADING SPACE                                            
036700     IF  WS-BLANCOS-IZQUIERDA > ZERO                                      
036800     AND WS-BLANCOS-IZQUIERDA < 10                                        
036900         MOVE TXI-TICKER (WS-BLANCOS-IZQUIERDA + 1: )                     
037000                                     TO TXI-TICKER                        
037100     END-IF                                                               
037200*                                                                         
037300     MOVE ZERO                       TO WS-BLANCOS-IZQUIERDA              
037400     INSPECT TXI-NOMBRE-ACTIVO TALLYING WS-BLANCOS-IZQUIERDA              
037500             FOR LEADING SPACE                                            
037600     IF  WS-BLANCOS-IZQUIERDA > ZERO                                      
037700     AND WS-BLANCOS-IZQUIERDA < 50                                        
037800         MOVE TXI-NOMBRE-ACTIVO (WS-BLANCOS-IZQUIERDA + 1: )              
037900                                     TO TXI-NOMBRE-ACTIVO                 
038000     END-IF                                                               
038100*                                                                         
038200     MOVE ZERO                       TO WS-BLANCOS-IZQUIERDA              
038300     INSPECT TXI-ISIN TALLYING WS-BLANCOS-IZQUIERDA                       
038400             FOR LEADING SPACE                                            
038500     IF  WS-BLANCOS-IZQUIERDA > ZERO                                      
038600     AND WS-BLANCOS-IZQUIERDA < 12                                        
038700         MOVE TXI-ISIN (WS-BLANCOS-IZQUIERDA + 1: )                       
038800                                     TO TXI-ISIN                          
038900     END-IF                                                               
039000*                                                                         
039100     .                                                                    
039200 3210-JUSTIFICAR-COLUMNAS-EXIT.                                           
039300     EXIT.                                                                
039400******************************************************************        
039500*                4000-VALIDAR-Y-CLASIFICAR                       *        
039600*   CLASIFICA LA ACCION, RESUELVE MONEDA,                       *         
039700*   CONVIERTE NUMERICOS, SUMA COMISIONES, VALIDA Y - SI PASA -   *        
039800*   CALCULA EL MONTO Y ESCRIBE TXN-OUT.                          *        
039900******************************************************************        
040000 4000-VALIDAR-Y-CLASIFICAR.                                               
040100*                                                                         
040200     PERFORM 4100-CLASIFICAR-ACCION                                       
040300        THRU 4100-CLASIFICAR-ACCION-EXIT                                  
040400*                                                                         
040500     PERFORM 4200-RESOLVER-MONEDA                                         
040600        THRU 4200-RESOLVER-MONEDA-EXIT                                    
040700*                                                                         
040800     PERFORM 4300-CONVERTIR-NUMERICOS                                     
040900        THRU 4300-CONVERTIR-NUMERICOS-EXIT                                
041000*                                                                         
041100     PERFORM 4400-SUMAR-COMISIONES                                        
041200        THRU 4400-SUMAR-COMISIONES-EXIT                                   
041300*                                                                         
041400     PERFORM 4500-VALIDAR-CAMPOS                                          
041500        THRU 4500-VALIDAR-CAMPOS-EXIT                                     
041600*                                                                         
041700     IF  TXI-FILA-ES-VALIDA                                               
041800         PERFORM 4600-LLAMAR-CALCULO-MONTO                                
041900            THRU 4600-LLAMAR-CALCULO-MONTO-EXIT                           
042000         PERFORM 4800-ESCRIBIR-TXN-OUT                                    
042100            THRU 4800-ESCRIBIR-TXN-OUT-EXIT                               
042200         ADD 1                       TO WS-RENGLONES-IMPORTADOS           
042300     ELSE                                                                 
042400         ADD 1                       TO WS-OMITIDOS-VALIDACION            
042500     END-IF                                                               
042600*                                                                         
042700     .                                                                    
042800 4000-VALIDAR-Y-CLASIFICAR-EXIT.                                          
042900     EXIT.                                                                
043000******************************************************************        
043100*                 4100-CLASIFICAR-ACCION                         *        
043200*   ACCION -> TIPO DE TRANSACCION:                               *        
043300*     CONTIENE 'BUY' (O EMPIEZA POR 'MARKET BUY')  -> BUY        *        
043400*     CONTIENE 'SELL' (O EMPIEZA POR 'MARKET SELL') -> SELL      *        
043500*     CONTIENE 'DIVIDEND'                           -> DIVIDEND  *        
043600*     CUALQUIER OTRO CASO, O BLANCO                 -> BUY       *        
043700******************************************************************        
043800 4100-CLASIFICAR-ACCION.                                                  
043900*                                                                         
044000     MOVE TXI-ACCION                 TO WS-ACCION-MINUSCULA        CI-0263
044100     INSPECT WS-ACCION-MINUSCULA                                          
044200         CONVERTING                                                       
044300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
044400         TO                                                               
044500         'abcdefghijklmnopqrstuvwxyz'                                     
044600*                                                                         
044700     EVALUATE TRUE                                                        
044800         WHEN WS-ACCION-MINUSCULA (1:10) = 'market buy'                   
044900             MOVE CT-COMPRA          TO TXI-TIPO-TXN                      
045000         WHEN WS-ACCION-MINUSCULA (1:11) = 'market sell'                  
045100             MOVE CT-VENTA           TO TXI-TIPO-TXN                      
045200         WHEN WS-ACCION-MINUSCULA = SPACES                                
045300             MOVE CT-COMPRA          TO TXI-TIPO-TXN                      
045400         WHEN WS-ACCION-MINUSCULA (1:9) = 'dividend '                     
045500             MOVE CT-DIVIDENDO       TO TXI-TIPO-TXN                      
045600         WHEN WS-ACCION-MINUSCULA (1:8) = 'dividend'                      
045700             MOVE CT-DIVIDENDO       TO TXI-TIPO-TXN                      
045800         WHEN TRUE                                                        
045900             PERFORM 4110-BUSCAR-PALABRA-CLAVE                            
046000                THRU 4110-BUSCAR-PALABRA-CLAVE-EXIT                       
046100     END-EVALUATE                                                         
046200*                                                                         
046300     .                                                                    
046400 4100-CLASIFICAR-ACCION-EXIT.                                             
046500     EXIT.                                                                
046600******************************************************************        
046700*              4110-BUSCAR-PALABRA-CLAVE                         *        
046800*   CUANDO LA ACCION NO EMPIEZA POR 'MARKET BUY/SELL', SE BUSCA  *        
046900*   'BUY', 'SELL' O 'DIVIDEND' EN CUALQUIER PARTE DEL TEXTO.     *        
047000******************************************************************        
047100 4110-BUSCAR-PALABRA-CLAVE.                                               
047200*                                                                         
047300     EVALUATE TRUE                                                        
047400         WHEN WS-ACCION-MINUSCULA (1:20) = SPACES                         
047500             MOVE CT-COMPRA          TO TXI-TIPO-TXN                      
047600         WHEN (WS-ACCION-MINUSCULA (1:1) = 's' OR                         
047700               WS-ACCION-MINUSCULA (1:1) = 'S')                           
047800          AND WS-ACCION-MINUSCULA (2:4) = 'ell '                          
047900             MOVE CT-VENTA           TO TXI-TIPO-TXN                      
048000         WHEN TRUE                                                        
048100             PERFORM 4120-EVALUAR-CONTENIDO                               
048200                THRU 4120-EVALUAR-CONTENIDO-EXIT                          
048300     END-EVALUATE                                                         
048400*                                                                         
048500     .                                                                    
048600 4110-BUSCAR-PALABRA-CLAVE-EXIT.                                          
048700     EXIT.                                                                
048800******************************************************************        
048900*               4120-EVALUAR-CONTENIDO                           *        
049000*   BUSQUEDA DE SUBCADENA 'BUY'/'SELL'/'DIVIDEND' DENTRO DE LA   *        
049100*   ACCION COMPLETA, RECORRIENDO CARACTER POR CARACTER.          *        
049200******************************************************************        
049300 4120-EVALUAR-CONTENIDO.                                                  
049400*                                                                         
049500     MOVE CT-COMPRA                  TO TXI-TIPO-TXN                      
049600*                                                                         
049700     IF  WS-ACCION-MINUSCULA (1:20) NOT = SPACES                          
049800         IF  WS-ACCION-MINUSCULA (1:20) =                                 
049900             'dividend            ' OR                                    
050000             WS-ACCION-MINUSCULA (1:20) =                                 
050100             'dividendo           '                                       
050200             MOVE CT-DIVIDENDO       TO TXI-TIPO-TXN                      
050300         END-IF                                                           
050400         PERFORM 4130-COMPARAR-TROZO                               CI-0263
050500            THRU 4130-COMPARAR-TROZO-EXIT                                 
050600            VARYING WS-PUNTERO FROM 1 BY 1                                
050700            UNTIL WS-PUNTERO > 13                                         
050800     END-IF                                                               
050900*                                                                         
051000     .                                                                    
051100 4120-EVALUAR-CONTENIDO-EXIT.                                             
051200     EXIT.                                                                
051300******************************************************************        
051400*                4130-COMPARAR-TROZO                             *        
051500*   COMPARA UNA VENTANA DE 8 BYTES A PARTIR DE WS-PUNTERO CONTRA *        
051600*   'SELL', 'BUY' Y 'DIVIDEND'.                                  *        
051700******************************************************************        
051800 4130-COMPARAR-TROZO.                                                     
051900*                                                                         
052000     IF  WS-ACCION-MINUSCULA (WS-PUNTERO:4) = 'sell'                      
052100         MOVE CT-VENTA               TO TXI-TIPO-TXN                      
052200     END-IF                                                               
052300     IF  WS-ACCION-MINUSCULA (WS-PUNTERO:3) = 'buy'                       
052400         MOVE CT-COMPRA              TO TXI-TIPO-TXN                      
052500     END-IF                                                               
052600     IF  WS-ACCION-MINUSCULA (WS-PUNTERO:8) = 'dividend'                  
052700         MOVE CT-DIVIDENDO           TO TXI-TIPO-TXN                      
052800     END-IF                                                               
052900*                                                                         
053000     .                                                                    
053100 4130-COMPARAR-TROZO-EXIT.                                                
053200     EXIT.                                                                
053300******************************************************************        
053400*                 4200-RESOLVER-MONEDA                           *        
053500*   MONEDA BLANCA/NO RECONOCIDA -> EUR.  SOLO SE ACEPTA USD O    *        
053600*   EUR (SIN IMPORTAR MAYUSCULA/MINUSCULA).                      *        
053700******************************************************************        
053800 4200-RESOLVER-MONEDA.                                                    
053900*                                                                         
054000     INSPECT TXI-MONEDA                                            CI-0263
054100         CONVERTING                                                       
054200         'abcdefghijklmnopqrstuvwxyz'                                     
054300         TO                                                               
054400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
054500*                                                                         
054600     IF  TXI-MONEDA NOT = CT-EUR                                          
054700     AND TXI-MONEDA NOT = CT-USD                                          
054800         MOVE CT-EUR                 TO TXI-MONEDA                        
054900     END-IF                                                               
055000*                                                                         
055100     .                                                                    
055200 4200-RESOLVER-MONEDA-EXIT.                                               
055300     EXIT.                                                                
055400******************************************************************        
055500*               4300-CONVERTIR-NUMERICOS                         *        
055600*   LIMPIA CADA CAMPO NUMERICO (SOLO DIGITOS, '.' Y '-') Y LO    *        
055700*   PASA A SU PIC NUMERICO.  BLANCO O 'NULL' QUEDA AUSENTE       *        
055800*   (NO ES UN CERO EXPLICITO) - SE PRENDE EL SWITCH RESPECTIVO.  *        
055900******************************************************************        
056000 4300-CONVERTIR-NUMERICOS.                                                
056100*                                                                         
056200     MOVE ZEROS                      TO TXI-UNIDADES-N                    
056300     SET TXI-UNIDADES-AUSENTE        TO TRUE                              
056400     IF  TXI-UNIDADES-CRUDO NOT = SPACES                                  
056500     AND TXI-UNIDADES-CRUDO (1:4) NOT = CT-NULL-LITERAL            CI-0263
056600     AND TXI-UNIDADES-CRUDO (1:4) NOT = CT-NULL-MINUSCULA                 
056700         MOVE TXI-UNIDADES-CRUDO     TO WS-CAMPO-CRUDO             CI-0272
056800         PERFORM 4310-LIMPIAR-CAMPO                                       
056900            THRU 4310-LIMPIAR-CAMPO-EXIT                                  
057000         MOVE WS-CAMPO-CRUDO         TO TXI-UNIDADES-CRUDO                
057100         SET TXI-UNIDADES-PRESENTE   TO TRUE                              
057200     END-IF                                                               
057300*                                                                         
057400     MOVE ZEROS                      TO TXI-PRECIO-N                      
057500     SET TXI-PRECIO-AUSENTE          TO TRUE                              
057600     IF  TXI-PRECIO-CRUDO NOT = SPACES                                    
057700     AND TXI-PRECIO-CRUDO (1:4) NOT = CT-NULL-LITERAL              CI-0263
057800     AND TXI-PRECIO-CRUDO (1:4) NOT = CT-NULL-MINUSCULA                   
057900         MOVE TXI-PRECIO-CRUDO       TO WS-CAMPO-CRUDO                    
058000         PERFORM 4310-LIMPIAR-CAMPO                                       
058100            THRU 4310-LIMPIAR-CAMPO-EXIT                                  
058200         MOVE WS-CAMPO-CRUDO         TO TXI-PRECIO-CRUDO                  
058300         SET TXI-PRECIO-PRESENTE     TO TRUE                              
058400     END-IF                                                               
058500*                                                                         
058600     MOVE ZEROS                      TO TXI-TASA-CAMBIO-N                 
058700     SET TXI-TASA-AUSENTE            TO TRUE                              
058800     IF  TXI-TASA-CAMBIO-CRUDO NOT = SPACES                               
058900     AND TXI-TASA-CAMBIO-CRUDO (1:4) NOT = CT-NULL-LITERAL         CI-0263
059000     AND TXI-TASA-CAMBIO-CRUDO (1:4) NOT = CT-NULL-MINUSCULA              
059100         MOVE TXI-TASA-CAMBIO-CRUDO  TO WS-CAMPO-CRUDO                    
059200         PERFORM 4310-LIMPIAR-CAMPO                                       
059300            THRU 4310-LIMPIAR-CAMPO-EXIT                                  
059400         MOVE WS-CAMPO-CRUDO         TO TXI-TASA-CAMBIO-CRUDO             
059500         SET TXI-TASA-PRESENTE       TO TRUE                              
059600     END-IF                                                               
059700*                                                                         
059800     MOVE ZEROS                      TO TXI-MONTO-BRUTO-N                 
059900     SET TXI-BRUTO-AUSENTE           TO TRUE                              
060000     IF  TXI-MONTO-BRUTO-CRUDO NOT = SPACES                               
060100     AND TXI-MONTO-BRUTO-CRUDO (1:4) NOT = CT-NULL-LITERAL         CI-0263
060200     AND TXI-MONTO-BRUTO-CRUDO (1:4) NOT = CT-NULL-MINUSCULA              
060300         MOVE TXI-MONTO-BRUTO-CRUDO  TO WS-CAMPO-CRUDO                    
060400         PERFORM 4310-LIMPIAR-CAMPO                                       
060500            THRU 4310-LIMPIAR-CAMPO-EXIT                                  
060600         MOVE WS-CAMPO-CRUDO         TO TXI-MONTO-BRUTO-CRUDO             
060700         SET TXI-BRUTO-PRESENTE      TO TRUE                              
060800     END-IF                                                               
060900*                                                                         
061000     SET TXI-RETENCION-AUSENTE       TO TRUE                              
061100     IF  TXI-RETENCION-CRUDO NOT = SPACES                          CI-0271
061200         MOVE TXI-RETENCION-CRUDO    TO WS-CAMPO-CRUDO                    
061300         PERFORM 4310-LIMPIAR-CAMPO                                       
061400            THRU 4310-LIMPIAR-CAMPO-EXIT                                  
061500         MOVE WS-CAMPO-CRUDO         TO TXI-RETENCION-CRUDO               
061600     END-IF                                                               
061700     IF  TXI-RETENCION-N NUMERIC                                          
061800     AND TXI-RETENCION-N NOT = ZEROS                                      
061900         SET TXI-RETENCION-PRESENTE  TO TRUE                              
062000     ELSE                                                                 
062100         MOVE ZEROS                  TO TXI-RETENCION-CRUDO               
062200     END-IF                                                               
062300*                                                                         
062400     SET TXI-COMISION-AUSENTE        TO TRUE                              
062500     IF  TXI-COMISION-CAMBIO-CRUDO NOT = SPACES                           
062600         MOVE TXI-COMISION-CAMBIO-CRUDO                                   
062700                                      TO WS-CAMPO-CRUDO                   
062800         PERFORM 4310-LIMPIAR-CAMPO                                       
062900            THRU 4310-LIMPIAR-CAMPO-EXIT                                  
063000         MOVE WS-CAMPO-CRUDO         TO TXI-COMISION-CAMBIO-CRUDO         
063100     END-IF                                                               
063200     IF  TXI-COMISION-CAMBIO-N NUMERIC                                    
063300     AND TXI-COMISION-CAMBIO-N NOT = ZEROS                                
063400         SET TXI-COMISION-PRESENTE   TO TRUE                              
063500     ELSE                                                                 
063600         MOVE ZEROS                  TO TXI-COMISION-CAMBIO-CRUDO         
063700     END-IF                                                               
063800*                                                                         
063900     .                                                                    
064000 4300-CONVERTIR-NUMERICOS-EXIT.                                           
064100     EXIT.                                                                
064200******************************************************************        
064300*                  4310-LIMPIAR-CAMPO                            *        
064400*   DEJA EN WS-CAMPO-CRUDO SOLO DIGITOS, '.' Y '-'; TODO LO      *        
064500*   DEMAS SE VUELVE ESPACIO ANTES DE MOVERLO AL CAMPO NUMERICO.  *        
064600******************************************************************        
064700 4310-LIMPIAR-CAMPO.                                                      
064800*                                                                         
064900     PERFORM 4315-LIMPIAR-BYTE                                     CI-0263
065000        THRU 4315-LIMPIAR-BYTE-EXIT                                       
065100        VARYING WS-INDICE-COLUMNA FROM 1 BY 1                             
065200        UNTIL WS-INDICE-COLUMNA > 60                                      
065300*                                                                         
065400     .                                                                    
065500 4310-LIMPIAR-CAMPO-EXIT.                                                 
065600     EXIT.                                                                
065700******************************************************************        
065800*                   4315-LIMPIAR-BYTE                            *        
065900*   UN BYTE DEL CAMPO CRUDO QUE NO SEA DIGITO, '.' O '-' SE      *        
066000*   VUELVE ESPACIO.                                              *        
066100******************************************************************        
066200 4315-LIMPIAR-BYTE.                                                       
066300*                                                                         
066400     IF  WS-CAMPO-BYTE (WS-INDICE-COLUMNA) NOT NUMERIC                    
066500     AND WS-CAMPO-BYTE (WS-INDICE-COLUMNA) NOT = '.'                      
066600     AND WS-CAMPO-BYTE (WS-INDICE-COLUMNA) NOT = '-'                      
066700         MOVE SPACE TO WS-CAMPO-BYTE (WS-INDICE-COLUMNA)                  
066800     END-IF                                                               
066900*                                                                         
067000     .                                                                    
067100 4315-LIMPIAR-BYTE-EXIT.                                                  
067200     EXIT.                                                                
067300******************************************************************        
067400*                4400-SUMAR-COMISIONES                           *        
067500*   TOTAL-COMISIONES = RETENCION + COMISION-CAMBIO. SI LA SUMA   *        
067600*   ES CERO, LA TRANSACCION NO LLEVA COMISION (AUSENTE).         *        
067700******************************************************************        
067800 4400-SUMAR-COMISIONES.                                                   
067900*                                                                         
068000     COMPUTE TXI-TOTAL-COMISIONES =                                       
068100             TXI-RETENCION-N + TXI-COMISION-CAMBIO-N                      
068200*                                                                         
068300     IF  TXI-TOTAL-COMISIONES = ZEROS                                     
068400         SET TXI-COMISION-AUSENTE    TO TRUE                              
068500     ELSE                                                                 
068600         SET TXI-COMISION-PRESENTE   TO TRUE                              
068700     END-IF                                                               
068800*                                                                         
068900     .                                                                    
069000 4400-SUMAR-COMISIONES-EXIT.                                              
069100     EXIT.                                                                
069200******************************************************************        
069300*                 4500-VALIDAR-CAMPOS                            *        
069400*   TICKER Y NOMBRE NO BLANCOS; UNIDADES Y PRECIO PRESENTES Y    *        
069500*   MAYORES QUE CERO; MONEDA RESUELTA (SIEMPRE CIERTO YA QUE     *        
069600*   4200 SIEMPRE DEJA EUR O USD).                                *        
069700******************************************************************        
069800 4500-VALIDAR-CAMPOS.                                                     
069900*                                                                         
070000     SET TXI-FILA-ES-VALIDA           TO TRUE                             
070100*                                                                         
070200     IF  TXI-TICKER = SPACES                                              
070300         SET TXI-FILA-NO-ES-VALIDA    TO TRUE                             
070400     END-IF                                                               
070500     IF  TXI-NOMBRE-ACTIVO = SPACES                                       
070600         SET TXI-FILA-NO-ES-VALIDA    TO TRUE                             
070700     END-IF                                                               
070800     IF  TXI-UNIDADES-AUSENTE                                             
070900     OR  TXI-UNIDADES-N NOT > ZEROS                                       
071000         SET TXI-FILA-NO-ES-VALIDA    TO TRUE                             
071100     END-IF                                                               
071200     IF  TXI-PRECIO-AUSENTE                                               
071300     OR  TXI-PRECIO-N NOT > ZEROS                                         
071400         SET TXI-FILA-NO-ES-VALIDA    TO TRUE                             
071500     END-IF                                                               
071600*                                                                         
071700     .                                                                    
071800 4500-VALIDAR-CAMPOS-EXIT.                                                
071900     EXIT.                                                                
072000******************************************************************        
072100*              4600-LLAMAR-CALCULO-MONTO                         *        
072200*   LLENA EL AREA DE ENLACE Y LLAMA A V20S02Z PARA               *        
072300*   OBTENER EL MONTO EN EUROS DE LA TRANSACCION.                 *        
072400******************************************************************        
072500 4600-LLAMAR-CALCULO-MONTO.                                               
072600*                                                                         
072700     MOVE TXI-MONEDA                 TO AMT-MONEDA                        
072800     MOVE TXI-TASA-CAMBIO-N          TO AMT-TASA-CAMBIO                   
072900     MOVE TXI-UNIDADES-N             TO AMT-UNIDADES                      
073000     MOVE TXI-PRECIO-N               TO AMT-PRECIO-UNIDAD                 
073100     MOVE TXI-TOTAL-COMISIONES       TO AMT-COMISIONES                    
073200     IF  TXI-TASA-PRESENTE                                                
073300         MOVE 'S'                    TO AMT-SW-TASA-PRESENTE              
073400     ELSE                                                                 
073500         MOVE 'N'                    TO AMT-SW-TASA-PRESENTE              
073600     END-IF                                                               
073700     IF  TXI-COMISION-PRESENTE                                            
073800         MOVE 'S'                    TO AMT-SW-COMISION-PRESENTE          
073900     ELSE                                                                 
074000         MOVE 'N'                    TO AMT-SW-COMISION-PRESENTE          
074100     END-IF                                                               
074200*                                                                         
074300     CALL CT-V20S02Z USING AMT-CALC-AREA                                  
074400*                                                                         
074500     .                                                                    
074600 4600-LLAMAR-CALCULO-MONTO-EXIT.                                          
074700     EXIT.                                                                
074800******************************************************************        
074900*                4800-ESCRIBIR-TXN-OUT                           *        
075000*   ARMA Y ESCRIBE EL REGISTRO TXN-OUT (UNA TRANSACCION VALIDA). *        
075100*   TXN-GAIN-LOSS SE DEJA EN CERO AQUI - LO CALCULA V20C03Z EN   *        
075200*   LA VENTA, ANTES DE MOVER LA BASE DE COSTO DEL ACTIVO.        *        
075300******************************************************************        
075400 4800-ESCRIBIR-TXN-OUT.                                                   
075500*                                                                         
075600     MOVE TXI-TICKER                 TO TX-TICKER                         
075700     MOVE TXI-NOMBRE-ACTIVO          TO TX-NOMBRE-ACTIVO                  
075800     MOVE TXI-ISIN                   TO TX-ISIN                           
075900     MOVE TXI-TIPO-TXN               TO TX-TIPO-TXN                       
076000     MOVE TXI-UNIDADES-N             TO TX-UNIDADES                       
076100     MOVE TXI-PRECIO-N               TO TX-PRECIO-UNIDAD                  
076200     MOVE TXI-TOTAL-COMISIONES       TO TX-COMISIONES                     
076300     MOVE AMT-MONTO-EUR              TO TX-MONTO                          
076400     MOVE ZEROS                      TO TX-GANANCIA-PERDIDA               
076500*                                                                         
076600     WRITE TX-TXN-OUT-RECORD                                              
076700*                                                                         
076800     .                                                                    
076900 4800-ESCRIBIR-TXN-OUT-EXIT.                                              
077000     EXIT.                                                                
077100******************************************************************        
077200*                   6000-ESCRIBIR-RESUMEN                        *        
077300*   ESCRIBE UN REGISTRO DE RESUMEN POR CORRIDA.                  *        
077400******************************************************************        
077500 6000-ESCRIBIR-RESUMEN.                                                   
077600*                                                                         
077700     MOVE WS-FECHA-CORRIDA           TO RES-FECHA-CORRIDA                 
077800     MOVE WS-RENGLONES-LEIDOS        TO RES-RENGLONES-LEIDOS              
077900     MOVE WS-RENGLONES-IMPORTADOS    TO RES-RENGLONES-IMPORTADOS          
078000     MOVE WS-OMITIDOS-COLUMNAS       TO RES-OMITIDOS-COLUMNAS             
078100     MOVE WS-OMITIDOS-VALIDACION     TO RES-OMITIDOS-VALIDACION           
078200*                                                                         
078300     WRITE RES-IMPORT-SUMMARY                                             
078400*                                                                         
078500     DISPLAY 'V20C01Z - LEIDOS     = ' WS-RENGLONES-LEIDOS                
078600     DISPLAY 'V20C01Z - IMPORTADOS = ' WS-RENGLONES-IMPORTADOS            
078700     DISPLAY 'V20C01Z - OMIT COLS  = ' WS-OMITIDOS-COLUMNAS               
078800     DISPLAY 'V20C01Z - OMIT VALID = ' WS-OMITIDOS-VALIDACION             
078900*                                                                         
079000     .                                                                    
079100 6000-ESCRIBIR-RESUMEN-EXIT.                                              
079200     EXIT.                                                                
079300******************************************************************        
079400*                     8000-LEER-CSV                              *        
079500*   LEE EL SIGUIENTE RENGLON DEL EXPORT.  AL LLEGAR A FIN DE     *        
079600*   ARCHIVO, PRENDE EL SWITCH DE CORTE DEL CICLO PRINCIPAL.      *        
079700******************************************************************        
079800 8000-LEER-CSV.                                                           
079900*                                                                         
080000     READ CSV-IN-FILE                                                     
080100         AT END                                                           
080200             SET FIN-CSV             TO TRUE                              
080300         NOT AT END                                                       
080400             ADD 1                   TO WS-RENGLONES-LEIDOS               
080500     END-READ                                                             
080600*                                                                         
080700     .                                                                    
080800 8000-LEER-CSV-EXIT.                                                      
080900     EXIT.                                                                
081000******************************************************************        
081100*                          9000-FIN                              *        
081200*   CIERRA ARCHIVOS Y TERMINA LA CORRIDA.                        *        
081300******************************************************************        
081400 9000-FIN.                                                                
081500*                                                                         
081600     CLOSE CSV-IN-FILE                                                    
081700     CLOSE TXN-OUT-FILE                                                   
081800     CLOSE IMPORT-SUMMARY-FILE                                            
081900*                                                                         
082000     DISPLAY ME-FIN-CORRIDA                                               
082100*                                                                         
082200     .                                                                    
082300 9000-FIN-EXIT.                                                           
082400     EXIT.                                                                
