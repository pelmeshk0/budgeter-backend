000100******************************************************************        
000200*                                                                *        
000300*  COPY   :  V20WC06                                            *         
000400*  APLICACION:  CARTERA DE INVERSIONES                          *         
000500*  DESCRIPCION: AREA DE ENLACE (LINKAGE) DEL CALCULO DE MONTO   *         
000600*               POR TRANSACCION (V20S02Z).  V20C01Z LLENA LOS   *         
000700*               CAMPOS DE ENTRADA Y RECIBE AMT-MONTO-EUR YA     *         
000800*               CALCULADO.                                       *        
000900******************************************************************        
001000*    AUTOR            FECHA        DESCRIPCION                  *         
001100*    ---------------  -----------  -----------------------------*         
001200*    M.SALAZAR PEREZ   30/05/1990  CREACION INICIAL - CI-0091   *         
001300*    P.MEJIA RENGIFO   18/06/2003  SE AGREGA FILLER DE RELLENO  *         
001400*                                  AL FINAL DEL AREA - CI-0263  *         
001500******************************************************************        
001600 01  AMT-CALC-AREA.                                                       
001700*                                                                *        
001800*    ENTRADA                                                    *         
001900     05  AMT-MONEDA                  PIC X(03).                           
002000     05  AMT-SW-TASA-PRESENTE        PIC X(01).                           
002100         88  AMT-TASA-PRESENTE                   VALUE 'S'.               
002200     05  AMT-TASA-CAMBIO             PIC S9(05)V9(08).                    
002300     05  AMT-UNIDADES                PIC S9(09)V9(08).                    
002400     05  AMT-PRECIO-UNIDAD           PIC S9(09)V9(08).                    
002500     05  AMT-SW-COMISION-PRESENTE    PIC X(01).                           
002600         88  AMT-COMISION-PRESENTE               VALUE 'S'.               
002700     05  AMT-COMISIONES              PIC S9(09)V9(02).                    
002800*                                                                *        
002900*    SALIDA                                                     *         
003000     05  AMT-MONTO-BRUTO             PIC S9(11)V9(02).                    
003100     05  AMT-MONTO-EUR               PIC S9(11)V9(02).                    
003200     05  FILLER                      PIC X(05).                           
