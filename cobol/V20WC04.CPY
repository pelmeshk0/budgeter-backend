000100******************************************************************        
000200*                                                                *        
000300*  COPY   :  V20WC04                                            *         
000400*  APLICACION:  CARTERA DE INVERSIONES                          *         
000500*  DESCRIPCION: REGISTRO DEL ARCHIVO IMPORT-SUMMARY - RESUMEN   *         
000600*               DE UNA CORRIDA DE IMPORTACION DEL EXPORT        *         
000700*               TRADING212 (V20C01Z), UN REGISTRO POR CORRIDA.  *         
000800******************************************************************        
000900*    AUTOR            FECHA        DESCRIPCION                  *         
001000*    ---------------  -----------  -----------------------------*         
001100*    R.TORRES OSPINA   14/03/1987  CREACION INICIAL - CI-0007   *         
001200*    M.SALAZAR PEREZ   02/09/1991  SE SEPARAN LOS DOS TIPOS DE  *         
001300*                                  RENGLON OMITIDO - CI-0118     *        
001400******************************************************************        
001500 01  RES-IMPORT-SUMMARY.                                                  
001600*                                                                *        
001700     05  RES-FECHA-CORRIDA           PIC X(08).                           
001800     05  RES-RENGLONES-LEIDOS        PIC 9(07).                           
001900     05  RES-RENGLONES-IMPORTADOS    PIC 9(07).                           
002000     05  RES-OMITIDOS-COLUMNAS       PIC 9(07).                           
002100     05  RES-OMITIDOS-VALIDACION     PIC 9(07).                           
002200     05  FILLER                      PIC X(10).                           
