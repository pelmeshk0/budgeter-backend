000100******************************************************************        
000200*                                                                *        
000300*  COPY   :  V20WC01                                             *        
000400*  APLICACION:  CARTERA DE INVERSIONES                           *        
000500*  DESCRIPCION: AREA DE TRABAJO PARA UN REGISTRO DEL ARCHIVO     *        
000600*               PLANO TRADING212 (CSV-IN), YA PARTIDO EN SUS     *        
000700*               COLUMNAS.  USADA POR V20C01Z PARA CLASIFICAR,    *        
000800*               VALIDAR Y DEFECTEAR EL RENGLON ANTES DE ESCRIBIR *        
000900*               EL REGISTRO TXN-OUT (VER V20WC02).               *        
001000******************************************************************        
001100*    AUTOR            FECHA        DESCRIPCION                   *        
001200*    ---------------  -----------  ------------------------------*        
001300*    R.TORRES OSPINA   14/03/1987  CREACION INICIAL - CI-0007    *        
001400*    M.SALAZAR PEREZ   02/09/1991  SE AGREGA SW DE VALOR AUSENTE *        
001500*                                  EN TASA DE CAMBIO - CI-0118   *        
001600*    J.ARIAS BUSTOS    11/02/1999  AJUSTE Y2K SOBRE FILLER DE    *        
001700*                                  FECHA DE PROCESO - CI-0204    *        
001800*    P.MEJIA RENGIFO   05/09/2003  RETENCION Y COMISION DE       *        
001900*                                  CAMBIO PASAN A CRUDO X(14) +  *        
002000*                                  REDEFINES NUMERICO, IGUAL QUE *        
002100*                                  LOS OTROS CUATRO CAMPOS - EL  *        
002200*                                  RENGLON TRAE PUNTO DECIMAL Y  *        
002300*                                  QUEDABA NO NUMERICO - CI-0271 *        
002400******************************************************************        
002500 01  TXI-TRANSACTION-IN.                                                  
002600*                                                                *        
002700*    RENGLON CRUDO DEL EXPORT (ANTES DE PARTIR POR COMAS)        *        
002800     05  TXI-LINEA-CRUDA             PIC X(256).                          
002900*                                                                *        
003000*    COLUMNAS YA PARTIDAS DEL RENGLON CSV                        *        
003100     05  TXI-ACCION                  PIC X(20).                           
003200     05  TXI-TICKER                  PIC X(10).                           
003300     05  TXI-NOMBRE-ACTIVO           PIC X(50).                           
003400     05  TXI-ISIN                    PIC X(12).                           
003500*                                                                *        
003600*    CAMPO CRUDO DE UNIDADES, LIMPIADO Y REDEFINIDO NUMERICO     *        
003700     05  TXI-UNIDADES-CRUDO          PIC X(18).                           
003800     05  TXI-UNIDADES-N REDEFINES                                         
003900         TXI-UNIDADES-CRUDO          PIC 9(09)V9(08).                     
004000*                                                                *        
004100     05  TXI-PRECIO-CRUDO            PIC X(18).                           
004200     05  TXI-PRECIO-N REDEFINES                                           
004300         TXI-PRECIO-CRUDO            PIC 9(09)V9(08).                     
004400*                                                                *        
004500     05  TXI-TASA-CAMBIO-CRUDO       PIC X(14).                           
004600     05  TXI-TASA-CAMBIO-N REDEFINES                                      
004700         TXI-TASA-CAMBIO-CRUDO       PIC 9(05)V9(08).                     
004800*                                                                *        
004900     05  TXI-MONTO-BRUTO-CRUDO       PIC X(14).                           
005000     05  TXI-MONTO-BRUTO-N REDEFINES                                      
005100         TXI-MONTO-BRUTO-CRUDO       PIC S9(11)V9(02).                    
005200*                                                                *        
005300     05  TXI-MONEDA                  PIC X(03).                           
005400*                                                                *        
005500     05  TXI-RETENCION-CRUDO         PIC X(14).                    CI-0271
005600     05  TXI-RETENCION-N REDEFINES                                        
005700         TXI-RETENCION-CRUDO         PIC 9(09)V9(02).                     
005800*                                                                *        
005900     05  TXI-COMISION-CAMBIO-CRUDO   PIC X(14).                           
006000     05  TXI-COMISION-CAMBIO-N REDEFINES                                  
006100         TXI-COMISION-CAMBIO-CRUDO   PIC 9(09)V9(02).                     
006200*                                                                *        
006300*    TIPO YA CLASIFICADO (BUY/SELL/DIVIDEND) Y TOTAL DE          *        
006400*    COMISIONES YA SUMADAS - SALIDA HACIA V20WC02                *        
006500     05  TXI-TIPO-TXN                PIC X(08).                           
006600     05  TXI-TOTAL-COMISIONES        PIC 9(09)V9(02).                     
006700*                                                                *        
006800     05  FILLER                      PIC X(10).                           
006900*                                                                *        
007000******************************************************************        
007100*         SWITCHES DE VALOR AUSENTE (DISTINTO DE CERO)           *        
007200*    UN CAMPO NUMERICO "AUSENTE" (BLANCO O 'NULL') NO ES UN CERO *        
007300*    EXPLICITO - EL SWITCH LO RECUERDA PARA V20S02Z Y PARA LAS   *        
007400*    REGLAS DE COMISIONES.                                       *        
007500******************************************************************        
007600 01  TXI-SWITCHES-AUSENCIA.                                               
007700     05  TXI-SW-UNIDADES-AUSENTE     PIC X(01)   VALUE 'N'.               
007800         88  TXI-UNIDADES-AUSENTE                VALUE 'S'.               
007900         88  TXI-UNIDADES-PRESENTE               VALUE 'N'.               
008000     05  TXI-SW-PRECIO-AUSENTE       PIC X(01)   VALUE 'N'.               
008100         88  TXI-PRECIO-AUSENTE                  VALUE 'S'.               
008200         88  TXI-PRECIO-PRESENTE                 VALUE 'N'.               
008300     05  TXI-SW-TASA-AUSENTE         PIC X(01)   VALUE 'S'.        CI-0118
008400         88  TXI-TASA-AUSENTE                    VALUE 'S'.               
008500         88  TXI-TASA-PRESENTE                   VALUE 'N'.               
008600     05  TXI-SW-BRUTO-AUSENTE        PIC X(01)   VALUE 'N'.               
008700         88  TXI-BRUTO-AUSENTE                   VALUE 'S'.               
008800         88  TXI-BRUTO-PRESENTE                  VALUE 'N'.               
008900     05  TXI-SW-RETENCION-AUSENTE    PIC X(01)   VALUE 'S'.               
009000         88  TXI-RETENCION-AUSENTE               VALUE 'S'.               
009100         88  TXI-RETENCION-PRESENTE              VALUE 'N'.               
009200     05  TXI-SW-COMISION-AUSENTE     PIC X(01)   VALUE 'S'.               
009300         88  TXI-COMISION-AUSENTE                VALUE 'S'.               
009400         88  TXI-COMISION-PRESENTE               VALUE 'N'.               
009500     05  TXI-SW-FILA-VALIDA          PIC X(01)   VALUE 'S'.               
009600         88  TXI-FILA-ES-VALIDA                  VALUE 'S'.               
009700         88  TXI-FILA-NO-ES-VALIDA               VALUE 'N'.               
