000100******************************************************************        
000200*                                                                *        
000300*  COPY   :  V20WC05                                            *         
000400*  APLICACION:  CARTERA DE INVERSIONES                          *         
000500*  DESCRIPCION: LINEAS DEL REPORTE DE POSICION Y GANANCIA O     *         
000600*               PERDIDA REALIZADA (RPT-OUT).  UNA LINEA DE      *         
000700*               DETALLE POR CIERRE DE CONTROL BREAK (TICKER) Y  *         
000800*               UNA LINEA FINAL "TOTAL" ESCRITA POR V20C03Z.    *         
000900******************************************************************        
001000*    AUTOR            FECHA        DESCRIPCION                  *         
001100*    ---------------  -----------  -----------------------------*         
001200*    A.NIETO CORREA    23/07/1994  CREACION INICIAL - CI-0166   *         
001300*    J.ARIAS BUSTOS    11/02/1999  AJUSTE Y2K SOBRE ENCABEZADO -*         
001400*                                  CI-0204                       *        
001500******************************************************************        
001600 01  RPT-ENCABEZADO-1.                                                    
001700     05  FILLER                      PIC X(20) VALUE SPACES.              
001800     05  FILLER                      PIC X(40) VALUE                      
001900         'REPORTE DE POSICION Y GANANCIA/PERDIDA'.                        
002000     05  FILLER                      PIC X(24) VALUE SPACES.              
002100*                                                                *        
002200 01  RPT-ENCABEZADO-2.                                                    
002300     05  FILLER                      PIC X(10) VALUE 'TICKER'.            
002400     05  FILLER                     PIC X(18) VALUE 'TOTAL-UNITS'.        
002500     05  FILLER                      PIC X(14) VALUE 'TOTAL-COST'.        
002600     05  FILLER                      PIC X(18) VALUE 'COST-BASIS'.        
002700     05  FILLER                     PIC X(14) VALUE 'REALIZED-GL'.        
002800     05  FILLER                      PIC X(10) VALUE SPACES.              
002900*                                                                *        
003000 01  RPT-LINEA-DETALLE.                                                   
003100     05  RPT-DET-TICKER              PIC X(10).                           
003200     05  RPT-DET-TOTAL-UNIDADES      PIC -ZZZ,ZZZ,ZZ9.99999999.           
003300     05  RPT-DET-COSTO-TOTAL         PIC -ZZZ,ZZZ,ZZ9.99.                 
003400     05  RPT-DET-BASE-COSTO          PIC -ZZZ,ZZZ,ZZ9.99999999.           
003500     05  RPT-DET-GANANCIA-PERDIDA    PIC -ZZZ,ZZZ,ZZ9.99.                 
003600     05  FILLER                      PIC X(08) VALUE SPACES.              
003700*                                                                *        
003800 01  RPT-LINEA-TOTAL.                                                     
003900     05  RPT-TOT-ETIQUETA            PIC X(10) VALUE 'TOTAL'.             
004000     05  FILLER                      PIC X(18) VALUE SPACES.              
004100     05  RPT-TOT-COSTO-TOTAL         PIC -ZZZ,ZZZ,ZZ9.99.                 
004200     05  FILLER                      PIC X(18) VALUE SPACES.              
004300     05  RPT-TOT-GANANCIA-PERDIDA    PIC -ZZZ,ZZZ,ZZ9.99.                 
004400     05  FILLER                      PIC X(08) VALUE SPACES.              
