000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA:    V20C03Z                                         *         
000400*                                                                *        
000500*  APLICACION:  CARTERA DE INVERSIONES. FACTORIA.               *         
000600*                                                                *        
000700*  DESCRIPCION: ORDENA TXN-OUT POR TICKER, APLICA CADA           *        
000800*               TRANSACCION (COMPRA/VENTA/DIVIDENDO) CONTRA LA  *         
000900*               POSICION VIGENTE DEL ACTIVO (CONTROL BREAK POR  *         
001000*               TICKER), ESCRIBE POSITION-OUT POR ACTIVO Y EL   *         
001100*               REPORTE DE POSICION Y GANANCIA/PERDIDA           *        
001200*               REALIZADA, CON UNA LINEA TOTAL AL FINAL.        *         
001300*                                                                *        
001400*  NOTA:        LA BASE DE COSTO SE RECALCULA DESPUES DE APLICAR *        
001500*               CADA TRANSACCION; EN LA VENTA, LA GANANCIA O     *        
001600*               PERDIDA SE CALCULA CONTRA LA BASE DE COSTO       *        
001700*               ANTERIOR A LA VENTA - NO CAMBIAR ESE ORDEN.      *        
001800*                                                                *        
001900******************************************************************        
002000*         L O G   D E   M O D I F I C A C I O N E S              *        
002100******************************************************************        
002200*  AUTOR             FECHA        REF        DESCRIPCION         *        
002300*  ----------------  -----------  ---------  ------------------- *        
002400*  R.TORRES OSPINA    14/03/1987  CI-0007    CREACION INICIAL,   *        
002500*                                             SOLO COMPRA/VENTA  *        
002600*  M.SALAZAR PEREZ    30/05/1990  CI-0091    SE AGREGA BASE DE   *        
002700*                                             COSTO PROMEDIO     *        
002800*                                             PONDERADO          *        
002900*  A.NIETO CORREA     23/07/1994  CI-0166    SE AGREGA GANANCIA/ *        
003000*                                             PERDIDA REALIZADA  *        
003100*                                             Y EL REPORTE FINAL *        
003200*  A.NIETO CORREA     04/04/1996  CI-0181    SE AGREGA GUARDA    *        
003300*                                             CONTRA DIVISION    *        
003400*                                             POR CERO EN LA     *        
003500*                                             BASE DE COSTO      *        
003600*  J.ARIAS BUSTOS     11/02/1999  CI-0204    AJUSTE Y2K SOBRE    *        
003700*                                             ENCABEZADO DEL     *        
003800*                                             REPORTE            *        
003900*  J.ARIAS BUSTOS     02/08/2001  CI-0247    SE AGREGAN LOS      *        
004000*                                             TOTALES DE CORRIDA *        
004100*                                             (COSTO Y G/P)      *        
004200******************************************************************        
004300 IDENTIFICATION DIVISION.                                                 
004400*                                                                         
004500 PROGRAM-ID.   V20C03Z.                                                   
004600 AUTHOR.       R. TORRES OSPINA.                                          
004700 INSTALLATION. FACTORIA - CARTERA DE INVERSIONES.                         
004800 DATE-WRITTEN. 14/03/1987.                                                
004900 DATE-COMPILED.                                                           
005000 SECURITY.     USO INTERNO - FACTORIA.                                    
005100******************************************************************        
005200*        E N V I R O N M E N T   D I V I S I O N                 *        
005300******************************************************************        
005400 ENVIRONMENT DIVISION.                                                    
005500*                                                                         
005600 CONFIGURATION SECTION.                                                   
005700*                                                                         
005800 SOURCE-COMPUTER. USL-486.                                                
005900 OBJECT-COMPUTER. USL-486.                                                
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200*                                                                         
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500*                                                                         
006600     SELECT TXN-OUT-FILE                                                  
006700         ASSIGN TO TXNOUT                                                 
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         FILE STATUS IS WS-FS-TXN-OUT.                                    
007000*                                                                         
007100     SELECT SORT-WORK-FILE                                                
007200         ASSIGN TO SORTWK1.                                               
007300*                                                                         
007400     SELECT TXN-SORTED-FILE                                               
007500         ASSIGN TO TXNSRT                                                 
007600         ORGANIZATION IS SEQUENTIAL                                       
007700         FILE STATUS IS WS-FS-TXN-SRT.                                    
007800*                                                                         
007900     SELECT POSITION-OUT-FILE                                             
008000         ASSIGN TO POSOUT                                                 
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         FILE STATUS IS WS-FS-POS-OUT.                                    
008300*                                                                         
008400     SELECT REPORT-OUT-FILE                                               
008500         ASSIGN TO RPTOUT                                                 
008600         ORGANIZATION IS SEQUENTIAL                                       
008700         FILE STATUS IS WS-FS-RPT-OUT.                                    
008800******************************************************************        
008900*        D A T A   D I V I S I O N                               *        
009000******************************************************************        
009100 DATA DIVISION.                                                           
009200*                                                                         
009300 FILE SECTION.                                                            
009400*                                                                         
009500 FD  TXN-OUT-FILE                                                         
009600     LABEL RECORDS ARE STANDARD.                                          
009700     COPY V20WC02.                                                        
009800*                                                                         
009900 SD  SORT-WORK-FILE.                                                      
010000     COPY V20WC02                                                         
010100         REPLACING TX-TXN-OUT-RECORD    BY SR-TXN-SORT-RECORD             
010200                   TX-TICKER            BY SR-TICKER                      
010300                   TX-NOMBRE-ACTIVO     BY SR-NOMBRE-ACTIVO               
010400                   TX-ISIN              BY SR-ISIN                        
010500                   TX-TRANSACTION-AMOUNT BY SR-TRANSACTION-AMOUNT         
010600                   TX-TIPO-TXN          BY SR-TIPO-TXN                    
010700                   TX-UNIDADES          BY SR-UNIDADES                    
010800                   TX-PRECIO-UNIDAD     BY SR-PRECIO-UNIDAD               
010900                   TX-COMISIONES        BY SR-COMISIONES                  
011000                   TX-MONTO             BY SR-MONTO                       
011100                   TX-GANANCIA-PERDIDA  BY SR-GANANCIA-PERDIDA.           
011200*                                                                         
011300 FD  TXN-SORTED-FILE                                                      
011400     LABEL RECORDS ARE STANDARD.                                          
011500     COPY V20WC02                                                         
011600         REPLACING TX-TXN-OUT-RECORD    BY TS-TXN-SORTED-RECORD           
011700                   TX-TICKER            BY TS-TICKER                      
011800                   TX-NOMBRE-ACTIVO     BY TS-NOMBRE-ACTIVO               
011900                   TX-ISIN              BY TS-ISIN                        
012000                   TX-TRANSACTION-AMOUNT BY TS-TRANSACTION-AMOUNT         
012100                   TX-TIPO-TXN          BY TS-TIPO-TXN                    
012200                   TX-UNIDADES          BY TS-UNIDADES                    
012300                   TX-PRECIO-UNIDAD     BY TS-PRECIO-UNIDAD               
012400                   TX-COMISIONES        BY TS-COMISIONES                  
012500                   TX-MONTO             BY TS-MONTO                       
012600                   TX-GANANCIA-PERDIDA  BY TS-GANANCIA-PERDIDA.           
012700*                                                                         
012800 FD  POSITION-OUT-FILE                                                    
012900     LABEL RECORDS ARE STANDARD.                                          
013000     COPY V20WC03.                                                        
013100*                                                                         
013200 FD  REPORT-OUT-FILE                                                      
013300     LABEL RECORDS ARE STANDARD.                                          
013400     COPY V20WC05.                                                        
013500*                                                                         
013600 WORKING-STORAGE SECTION.                                                 
013700******************************************************************        
013800*                    AREA DE CONSTANTES                          *        
013900******************************************************************        
014000 01  CT-CONSTANTES.                                                       
014100     05  CT-PROGRAMA                 PIC X(08)   VALUE 'V20C03Z'.         
014200     05  CT-COMPRA                   PIC X(08)   VALUE 'BUY'.             
014300     05  CT-VENTA                    PIC X(08)   VALUE 'SELL'.            
014400     05  CT-DIVIDENDO                PIC X(08)   VALUE 'DIVIDEND'.        
014500     05  CT-ETIQUETA-TOTAL           PIC X(05)   VALUE 'TOTAL'.           
014600     05  FILLER                      PIC X(10).                           
014700******************************************************************        
014800*                    AREA DE MENSAJES                            *        
014900******************************************************************        
015000 01  ME-MENSAJES.                                                         
015100     05  ME-INICIO-CORRIDA           PIC X(40)   VALUE                    
015200         'V20C03Z - INICIA CONTROL DE POSICIONES'.                        
015300     05  ME-FIN-CORRIDA              PIC X(40)   VALUE                    
015400         'V20C03Z - TERMINA CONTROL DE POSICIONES'.                       
015500     05  FILLER                      PIC X(10).                           
015600******************************************************************        
015700*                 AREA DE VARIABLES AUXILIARES                   *        
015800******************************************************************        
015900 01  WS-VARIABLES-AUXILIARES.                                             
016000     05  WS-FS-TXN-OUT               PIC X(02)   VALUE SPACES.            
016100     05  WS-FS-TXN-SRT               PIC X(02)   VALUE SPACES.            
016200     05  WS-FS-POS-OUT               PIC X(02)   VALUE SPACES.            
016300     05  WS-FS-RPT-OUT               PIC X(02)   VALUE SPACES.            
016400*                                                                         
016500     05  WS-TICKER-CONTROL           PIC X(10)   VALUE SPACES.            
016600     05  WS-ACTIVOS-PROCESADOS       PIC S9(07)  COMP VALUE ZERO.         
016700*                                                                         
016800*    ACUMULADORES DE LA POSICION VIGENTE DEL ACTIVO EN CONTROL   *        
016900     05  WS-POSICION-VIGENTE.                                             
017000         10  WS-POS-TOTAL-UNIDADES   PIC S9(09)V9(08) VALUE ZERO.         
017100         10  WS-POS-COSTO-TOTAL      PIC S9(11)V9(02) VALUE ZERO.         
017200         10  WS-POS-BASE-COSTO       PIC S9(09)V9(08) VALUE ZERO.         
017300         10  WS-POS-ULTIMO-PRECIO    PIC S9(09)V9(08) VALUE ZERO.         
017400         10  WS-POS-GANANCIA-PERDIDA PIC S9(11)V9(02) VALUE ZERO.         
017500         10  WS-POS-MONEDA           PIC X(03)   VALUE SPACES.            
017600     05  WS-POSICION-VIGENTE-R REDEFINES                                  
017700         WS-POSICION-VIGENTE         PIC X(53).                           
017800*                                                                         
017900*    AREA DE TRABAJO PARA LA VENTA - COSTO Y GANANCIA/PERDIDA    *        
018000     05  WS-VENTA-CALCULO.                                                
018100         10  WS-PRODUCTO-VENTA       PIC S9(11)V9(02) VALUE ZERO.         
018200         10  WS-COSTO-UNIDADES-VEND  PIC S9(11)V9(02) VALUE ZERO.         
018300     05  WS-VENTA-CALCULO-R REDEFINES                                     
018400         WS-VENTA-CALCULO            PIC X(24).                           
018500*                                                                         
018600*    ACUMULADORES DE LOS TOTALES DE LA CORRIDA (TODOS LOS ACTIVOS)        
018700     05  WS-TOTALES-CORRIDA.                                              
018800         10  WS-TOT-COSTO-TOTAL      PIC S9(13)V9(02) VALUE ZERO.         
018900         10  WS-TOT-GANANCIA-PERDIDA PIC S9(13)V9(02) VALUE ZERO.         
019000     05  WS-TOTALES-CORRIDA-R REDEFINES                                   
019100         WS-TOTALES-CORRIDA          PIC X(30).                           
019200     05  FILLER                      PIC X(10).                           
019300*                                                                         
019400 01  SW-SWITCHES.                                                         
019500     05  SW-FIN-TXN-SORTED           PIC X(01)   VALUE 'N'.               
019600         88  FIN-TXN-SORTED                      VALUE 'S'.               
019700         88  NO-FIN-TXN-SORTED                   VALUE 'N'.               
019800     05  SW-PRIMER-RENGLON-ACTIVO    PIC X(01)   VALUE 'S'.               
019900         88  ES-PRIMER-RENGLON-ACTIVO             VALUE 'S'.              
020000         88  NO-ES-PRIMER-RENGLON-ACTIVO          VALUE 'N'.              
020100     05  FILLER                      PIC X(08).                           
020200******************************************************************        
020300*           P R O C E D U R E   D I V I S I O N                  *        
020400******************************************************************        
020500 PROCEDURE DIVISION.                                                      
020600*                                                                         
020700 MAINLINE.                                                                
020800*                                                                         
020900     PERFORM 1000-INICIO                                                  
021000        THRU 1000-INICIO-EXIT                                             
021100*                                                                         
021200     PERFORM 3000-ORDENAR-TXN-OUT                                         
021300        THRU 3000-ORDENAR-TXN-OUT-EXIT                                    
021400*                                                                         
021500     PERFORM 4000-PROCESAR-CONTROL                                        
021600        THRU 4000-PROCESAR-CONTROL-EXIT                                   
021700        UNTIL FIN-TXN-SORTED                                              
021800*                                                                         
021900     IF  NOT ES-PRIMER-RENGLON-ACTIVO                                     
022000         PERFORM 4900-CERRAR-CONTROL-ASSET                                
022100            THRU 4900-CERRAR-CONTROL-ASSET-EXIT                           
022200     END-IF                                                               
022300*                                                                         
022400     PERFORM 7000-ESCRIBIR-TOTALES                                        
022500        THRU 7000-ESCRIBIR-TOTALES-EXIT                                   
022600*                                                                         
022700     PERFORM 9000-FIN                                                     
022800        THRU 9000-FIN-EXIT                                                
022900*                                                                         
023000     STOP RUN.                                                            
023100******************************************************************        
023200*                        1000-INICIO                             *        
023300*   - ABRIR ARCHIVOS DE SALIDA, ESCRIBIR ENCABEZADO DEL REPORTE  *        
023400******************************************************************        
023500 1000-INICIO.                                                             
023600*                                                                         
023700     DISPLAY ME-INICIO-CORRIDA                                            
023800*                                                                         
023900     OPEN OUTPUT POSITION-OUT-FILE                                        
024000     OPEN OUTPUT REPORT-OUT-FILE                                          
024100*                                                                         
024200     WRITE RPT-ENCABEZADO-1                                               
024300     WRITE RPT-ENCABEZADO-2                                               
024400*                                                                         
024500     .                                                                    
024600 1000-INICIO-EXIT.                                                        
024700     EXIT.                                                                
024800******************************************************************        
024900*                  3000-ORDENAR-TXN-OUT                          *        
025000*   ORDENA TXN-OUT POR TICKER ASCENDENTE                        *         
025100*   (LLAVE DE CONTROL BREAK).  EL PROPIO SORT ABRE Y CIERRA      *        
025200*   TXN-OUT-FILE Y TXN-SORTED-FILE.                              *        
025300******************************************************************        
025400 3000-ORDENAR-TXN-OUT.                                                    
025500*                                                                         
025600     SORT SORT-WORK-FILE                                                  
025700         ON ASCENDING KEY SR-TICKER                                       
025800         USING TXN-OUT-FILE                                               
025900         GIVING TXN-SORTED-FILE                                           
026000*                                                                         
026100     OPEN INPUT TXN-SORTED-FILE                                           
026200*                                                                         
026300     IF  WS-FS-TXN-SRT NOT = '00'                                         
026400         DISPLAY 'V20C03Z - NO ABRE TXN-SORTED, FS=' WS-FS-TXN-SRT        
026500         SET FIN-TXN-SORTED          TO TRUE                              
026600     END-IF                                                               
026700*                                                                         
026800     PERFORM 8000-LEER-TXN-SORTED                                         
026900        THRU 8000-LEER-TXN-SORTED-EXIT                                    
027000*                                                                         
027100     .                                                                    
027200 3000-ORDENAR-TXN-OUT-EXIT.                                               
027300     EXIT.                                                                
027400******************************************************************        
027500*                  4000-PROCESAR-CONTROL                         *        
027600*   CONTROL BREAK POR TICKER.  AL CAMBIAR DE                    *         
027700*   TICKER SE CIERRA LA POSICION DEL ACTIVO ANTERIOR ANTES DE    *        
027800*   INICIALIZAR LA DEL NUEVO.                                    *        
027900******************************************************************        
028000 4000-PROCESAR-CONTROL.                                                   
028100*                                                                         
028200     IF  ES-PRIMER-RENGLON-ACTIVO                                         
028300         PERFORM 4100-INICIALIZAR-POSICION                                
028400            THRU 4100-INICIALIZAR-POSICION-EXIT                           
028500     ELSE                                                                 
028600         IF  TS-TICKER NOT = WS-TICKER-CONTROL                            
028700             PERFORM 4900-CERRAR-CONTROL-ASSET                            
028800                THRU 4900-CERRAR-CONTROL-ASSET-EXIT                       
028900             PERFORM 4100-INICIALIZAR-POSICION                            
029000                THRU 4100-INICIALIZAR-POSICION-EXIT                       
029100         END-IF                                                           
029200     END-IF                                                               
029300*                                                                         
029400     PERFORM 4200-APLICAR-TRANSACCION                                     
029500        THRU 4200-APLICAR-TRANSACCION-EXIT                                
029600*                                                                         
029700     PERFORM 4300-RECALCULAR-BASE-COSTO                                   
029800        THRU 4300-RECALCULAR-BASE-COSTO-EXIT                              
029900*                                                                         
030000     MOVE TS-PRECIO-UNIDAD            TO WS-POS-ULTIMO-PRECIO             
030100*                                                                         
030200     PERFORM 8000-LEER-TXN-SORTED                                         
030300        THRU 8000-LEER-TXN-SORTED-EXIT                                    
030400*                                                                         
030500     .                                                                    
030600 4000-PROCESAR-CONTROL-EXIT.                                              
030700     EXIT.                                                                
030800******************************************************************        
030900*                4100-INICIALIZAR-POSICION                       *        
031000*   ARRANCA LA POSICION VIGENTE PARA UN NUEVO TICKER EN CERO.    *        
031100******************************************************************        
031200 4100-INICIALIZAR-POSICION.                                               
031300*                                                                         
031400     MOVE TS-TICKER                  TO WS-TICKER-CONTROL                 
031500     MOVE ZEROS                      TO WS-POS-TOTAL-UNIDADES             
031600                                         WS-POS-COSTO-TOTAL               
031700                                         WS-POS-BASE-COSTO                
031800                                         WS-POS-ULTIMO-PRECIO             
031900                                         WS-POS-GANANCIA-PERDIDA          
032000     MOVE SPACES                     TO WS-POS-MONEDA                     
032100     SET NO-ES-PRIMER-RENGLON-ACTIVO TO TRUE                              
032200*                                                                         
032300     .                                                                    
032400 4100-INICIALIZAR-POSICION-EXIT.                                          
032500     EXIT.                                                                
032600******************************************************************        
032700*                4200-APLICAR-TRANSACCION                        *        
032800*   DESPACHA SEGUN EL TIPO DE TRANSACCION.                       *        
032900******************************************************************        
033000 4200-APLICAR-TRANSACCION.                                                
033100*                                                                         
033200     EVALUATE TS-TIPO-TXN                                                 
033300         WHEN CT-COMPRA                                                   
033400             PERFORM 4210-APLICAR-COMPRA                                  
033500                THRU 4210-APLICAR-COMPRA-EXIT                             
033600         WHEN CT-VENTA                                                    
033700             PERFORM 4220-APLICAR-VENTA                                   
033800                THRU 4220-APLICAR-VENTA-EXIT                              
033900         WHEN CT-DIVIDENDO                                                
034000             PERFORM 4230-APLICAR-DIVIDENDO                               
034100                THRU 4230-APLICAR-DIVIDENDO-EXIT                          
034200         WHEN OTHER                                                       
034300             PERFORM 4210-APLICAR-COMPRA                                  
034400                THRU 4210-APLICAR-COMPRA-EXIT                             
034500     END-EVALUATE                                                         
034600*                                                                         
034700     .                                                                    
034800 4200-APLICAR-TRANSACCION-EXIT.                                           
034900     EXIT.                                                                
035000******************************************************************        
035100*                  4210-APLICAR-COMPRA                           *        
035200*   EL COSTO DE COMPRA SIEMPRE INCLUYE LAS                      *         
035300*   COMISIONES, QUE SE ACUMULAN EN EL COSTO TOTAL DEL ACTIVO.    *        
035400******************************************************************        
035500 4210-APLICAR-COMPRA.                                                     
035600*                                                                         
035700     ADD  TS-UNIDADES                TO WS-POS-TOTAL-UNIDADES             
035800     COMPUTE WS-POS-COSTO-TOTAL =                                         
035900             WS-POS-COSTO-TOTAL +                                         
036000             (TS-UNIDADES * TS-PRECIO-UNIDAD) +                           
036100             TS-COMISIONES                                                
036200*                                                                         
036300     .                                                                    
036400 4210-APLICAR-COMPRA-EXIT.                                                
036500     EXIT.                                                                
036600******************************************************************        
036700*                   4220-APLICAR-VENTA                           *        
036800*   LA GANANCIA/PERDIDA SE CALCULA CONTRA LA                    *         
036900*   BASE DE COSTO ANTERIOR A ESTA VENTA (ANTES DE MOVER EL       *        
037000*   COSTO Y LAS UNIDADES DE LA POSICION) - NO CAMBIAR EL ORDEN.  *        
037100******************************************************************        
037200 4220-APLICAR-VENTA.                                                      
037300*                                                                         
037400     COMPUTE WS-PRODUCTO-VENTA ROUNDED =                                  
037500             TS-UNIDADES * TS-PRECIO-UNIDAD                               
037600*                                                                         
037700     COMPUTE WS-COSTO-UNIDADES-VEND ROUNDED =                             
037800             TS-UNIDADES * WS-POS-BASE-COSTO                              
037900*                                                                         
038000     COMPUTE TS-GANANCIA-PERDIDA ROUNDED =                                
038100             WS-PRODUCTO-VENTA - WS-COSTO-UNIDADES-VEND -                 
038200             TS-COMISIONES                                                
038300*                                                                         
038400     ADD  TS-GANANCIA-PERDIDA        TO WS-POS-GANANCIA-PERDIDA           
038500*                                                                         
038600     SUBTRACT TS-UNIDADES            FROM WS-POS-TOTAL-UNIDADES           
038700     SUBTRACT WS-COSTO-UNIDADES-VEND FROM WS-POS-COSTO-TOTAL              
038800*                                                                         
038900     .                                                                    
039000 4220-APLICAR-VENTA-EXIT.                                                 
039100     EXIT.                                                                
039200******************************************************************        
039300*                 4230-APLICAR-DIVIDENDO                         *        
039400*   EL DIVIDENDO NO MUEVE UNIDADES, COSTO NI                    *         
039500*   GANANCIA/PERDIDA - SOLO SE DEJA PASAR (SE ACTUALIZA EL       *        
039600*   ULTIMO PRECIO EN 4000-PROCESAR-CONTROL COMO CUALQUIER OTRA   *        
039700*   TRANSACCION).                                                *        
039800******************************************************************        
039900 4230-APLICAR-DIVIDENDO.                                                  
040000*                                                                         
040100     CONTINUE                                                             
040200*                                                                         
040300     .                                                                    
040400 4230-APLICAR-DIVIDENDO-EXIT.                                             
040500     EXIT.                                                                
040600******************************************************************        
040700*               4300-RECALCULAR-BASE-COSTO                       *        
040800*   BASE DE COSTO = COSTO TOTAL / UNIDADES                      *         
040900*   TOTALES, PROMEDIO PONDERADO, REDONDEADO A 8 DECIMALES.  SI   *        
041000*   LAS UNIDADES TOTALES QUEDAN EN CERO O NEGATIVAS, LA BASE     *        
041100*   DE COSTO SE DEJA EN CERO (GUARDA CONTRA DIVISION POR CERO).  *        
041200******************************************************************        
041300 4300-RECALCULAR-BASE-COSTO.                                              
041400*                                                                         
041500     IF  WS-POS-TOTAL-UNIDADES NOT > ZEROS                                
041600         MOVE ZEROS                  TO WS-POS-BASE-COSTO                 
041700     ELSE                                                                 
041800         COMPUTE WS-POS-BASE-COSTO ROUNDED =                              
041900                 WS-POS-COSTO-TOTAL / WS-POS-TOTAL-UNIDADES               
042000     END-IF                                                               
042100*                                                                         
042200     .                                                                    
042300 4300-RECALCULAR-BASE-COSTO-EXIT.                                         
042400     EXIT.                                                                
042500******************************************************************        
042600*               4900-CERRAR-CONTROL-ASSET                        *        
042700*   CIERRE DEL CONTROL BREAK: ESCRIBE                            *        
042800*   POSITION-OUT Y LA LINEA DE DETALLE DEL REPORTE, Y ACUMULA    *        
042900*   LOS TOTALES DE LA CORRIDA.                                   *        
043000******************************************************************        
043100 4900-CERRAR-CONTROL-ASSET.                                               
043200*                                                                         
043300     INITIALIZE POS-POSITION-RECORD                                       
043400     MOVE WS-TICKER-CONTROL           TO POS-TICKER                       
043500     MOVE WS-POS-TOTAL-UNIDADES       TO POS-TOTAL-UNIDADES               
043600     MOVE WS-POS-COSTO-TOTAL          TO POS-COSTO-TOTAL                  
043700     MOVE WS-POS-BASE-COSTO           TO POS-BASE-COSTO                   
043800     MOVE WS-POS-ULTIMO-PRECIO        TO POS-ULTIMO-PRECIO                
043900     MOVE WS-POS-GANANCIA-PERDIDA     TO POS-GANANCIA-PERDIDA             
044000     MOVE WS-POS-MONEDA               TO POS-MONEDA                       
044100*                                                                         
044200     WRITE POS-POSITION-RECORD                                            
044300*                                                                         
044400     MOVE WS-TICKER-CONTROL           TO RPT-DET-TICKER                   
044500     MOVE WS-POS-TOTAL-UNIDADES       TO RPT-DET-TOTAL-UNIDADES           
044600     MOVE WS-POS-COSTO-TOTAL          TO RPT-DET-COSTO-TOTAL              
044700     MOVE WS-POS-BASE-COSTO           TO RPT-DET-BASE-COSTO               
044800     MOVE WS-POS-GANANCIA-PERDIDA     TO RPT-DET-GANANCIA-PERDIDA         
044900*                                                                         
045000     WRITE RPT-LINEA-DETALLE                                              
045100*                                                                         
045200     ADD  WS-POS-COSTO-TOTAL          TO WS-TOT-COSTO-TOTAL               
045300     ADD  WS-POS-GANANCIA-PERDIDA     TO WS-TOT-GANANCIA-PERDIDA          
045400     ADD  1                           TO WS-ACTIVOS-PROCESADOS            
045500*                                                                         
045600     .                                                                    
045700 4900-CERRAR-CONTROL-ASSET-EXIT.                                          
045800     EXIT.                                                                
045900******************************************************************        
046000*                   7000-ESCRIBIR-TOTALES                        *        
046100*   ESCRIBE LA LINEA "TOTAL" CON LOS TOTALES DE LA               *        
046200*   CORRIDA (COSTO Y GANANCIA/PERDIDA A TRAVES DE TODOS LOS      *        
046300*   ACTIVOS).                                                    *        
046400******************************************************************        
046500 7000-ESCRIBIR-TOTALES.                                                   
046600*                                                                         
046700     MOVE WS-TOT-COSTO-TOTAL          TO RPT-TOT-COSTO-TOTAL              
046800     MOVE WS-TOT-GANANCIA-PERDIDA     TO RPT-TOT-GANANCIA-PERDIDA         
046900*                                                                         
047000     WRITE RPT-LINEA-TOTAL                                                
047100*                                                                         
047200     DISPLAY 'V20C03Z - ACTIVOS PROCESADOS = '                            
047300             WS-ACTIVOS-PROCESADOS                                        
047400     DISPLAY 'V20C03Z - COSTO TOTAL CORRIDA = '                           
047500             WS-TOT-COSTO-TOTAL                                           
047600     DISPLAY 'V20C03Z - G/P TOTAL CORRIDA = '                             
047700             WS-TOT-GANANCIA-PERDIDA                                      
047800*                                                                         
047900     .                                                                    
048000 7000-ESCRIBIR-TOTALES-EXIT.                                              
048100     EXIT.                                                                
048200******************************************************************        
048300*                   8000-LEER-TXN-SORTED                         *        
048400*   LEE EL SIGUIENTE RENGLON DE TXN-OUT YA ORDENADO POR TICKER.  *        
048500******************************************************************        
048600 8000-LEER-TXN-SORTED.                                                    
048700*                                                                         
048800     READ TXN-SORTED-FILE                                                 
048900         AT END                                                           
049000             SET FIN-TXN-SORTED       TO TRUE                             
049100         NOT AT END                                                       
049200             CONTINUE                                                     
049300     END-READ                                                             
049400*                                                                         
049500     .                                                                    
049600 8000-LEER-TXN-SORTED-EXIT.                                               
049700     EXIT.                                                                
049800******************************************************************        
049900*                          9000-FIN                              *        
050000*   CIERRA ARCHIVOS Y TERMINA LA CORRIDA.                        *        
050100******************************************************************        
050200 9000-FIN.                                                                
050300*                                                                         
050400     CLOSE TXN-SORTED-FILE                                                
050500     CLOSE POSITION-OUT-FILE                                              
050600     CLOSE REPORT-OUT-FILE                                                
050700*                                                                         
050800     DISPLAY ME-FIN-CORRIDA                                               
050900*                                                                         
051000     .                                                                    
051100 9000-FIN-EXIT.                                                           
051200     EXIT.                                                                
